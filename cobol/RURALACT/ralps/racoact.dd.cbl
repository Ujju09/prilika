000100*****************************************************************
000110*                                                               *
000120*   R A C O A C T  -  CHART OF ACCOUNTS MASTER RECORD AND      *
000130*   FIXED 15-ROW ACCOUNTS TABLE FOR THE C AND F LEDGER SYSTEM. *
000140*   COPIED INTO EVERY RURALACT PROGRAM THAT HAS TO LOOK UP AN  *
000150*   ACCOUNT CODE, PRINT AN ACCOUNT NAME, OR WALK THE CHART BY  *
000160*   ACCOUNT TYPE (ASSET/LIABILITY/EQUITY/INCOME/EXPENSE) FOR   *
000170*   A STATEMENT.                                               *
000180*                                                               *
000190*   THE TABLE IS BUILT IN PRESENTATION ORDER - ALL ASSET ROWS  *
000200*   FIRST (CODE ORDER), THEN LIABILITY, EQUITY, INCOME AND     *
000210*   EXPENSE ROWS (EACH GROUP ALSO IN CODE ORDER).  A STRAIGHT  *
000220*   PERFORM VARYING OVER THE TABLE THEREFORE ALREADY DELIVERS  *
000230*   THE TRIAL BALANCE SECTION ORDER FOR FREE - SEE RATRBAL0.   *
000240*                                                               *
000250*   CHANGE LOG.                                                *
000260*   14-MAR-87  RKS  ORIG-0087  INITIAL CHART, CASH/BANK AND    *
000270*                   COMMISSION ACCOUNTS ONLY (6 ROWS).         *
000280*   02-AUG-89  MPA  CHG-0142   ADDED SECURITY DEPOSIT AND TDS  *
000290*                   RECEIVABLE ACCOUNTS FOR SHREE CEMENT TIE.  *
000300*   19-JUN-91  RKS  CHG-0198   ADDED SALARY/RAKE/GODOWN/MISC   *
000310*                   EXPENSE ACCOUNTS - MGMT WANTED EXPENSE     *
000320*                   HEADS SPLIT OUT OF MISC.                   *
000330*   03-JAN-94  SDV  CHG-0233   ADDED OWNERS CAPITAL AND        *
000340*                   DRAWINGS EQUITY ACCOUNTS.                  *
000350*   27-SEP-98  MPA  Y2K-0301   Y2K REVIEW - ACCOUNT MASTER HAS *
000360*                   NO DATE FIELDS, NO CHANGE REQUIRED.        *
000370*                   SIGNED OFF FOR MILLENNIUM COMMITTEE.       *
000380*   11-DEC-01  SDV  CHG-0355   ACCT-ACTIVE FLAG ADDED - A003   *
000390*                   RETIRED, REPLACED BY A003-CR/A003-SD PAIR  *
000400*                   PER MGR NOTE OF 03-DEC-01.                 *
000410*   15-JUL-17  RKS  CHG-0409   GST ROLLOUT - ADDED CGST/SGST   *
000420*                   PAYABLE LIABILITY ACCOUNTS (L001/L002) AND *
000430*                   SUBTYPE FIELD SO THE TAX-PAYABLE ACCOUNTS  *
000440*                   CAN BE TOLD APART FROM SUNDRY LIABILITIES. *
000445*   19-FEB-18  RKS  CHG-0422   MOVED THE CHART LOAD TABLE      *
000446*                   (FIFTEEN VALUE CLAUSES) INTO THIS BOOK -   *
000447*                   SEE NOTE ABOVE RA-CHART-INIT-TABLE BELOW.  *
000450*****************************************************************
000460*
000470  01  RA-ACCOUNT-REC.
000480      05  RA-ACCT-CODE                PIC X(10).
000490      05  RA-ACCT-NAME                PIC X(40).
000500      05  RA-ACCT-TYPE                PIC X(10).
000510          88  RA-TYPE-ASSET               VALUE 'asset'.
000520          88  RA-TYPE-LIABILITY           VALUE 'liability'.
000530          88  RA-TYPE-INCOME              VALUE 'income'.
000540          88  RA-TYPE-EXPENSE             VALUE 'expense'.
000550          88  RA-TYPE-EQUITY              VALUE 'equity'.
000560      05  RA-ACCT-SUBTYPE             PIC X(20).
000570          88  RA-SUB-SECURITY-DEPOSIT     VALUE
000580                                      'security_deposit'.
000590          88  RA-SUB-FIXED-ASSET          VALUE 'fixed_asset'.
000600          88  RA-SUB-LONG-TERM-INVEST     VALUE
000610                                      'long_term_investment'.
000620      05  RA-ACCT-ACTIVE              PIC X(01).
000630          88  RA-ACCT-IS-ACTIVE           VALUE 'Y'.
000640          88  RA-ACCT-IS-INACTIVE         VALUE 'N'.
000650      05  RA-ACCT-DESC                PIC X(60).
000660      05  FILLER                      PIC X(09).
000670*
000680*    ------------------------------------------------------------
000690*    ALTERNATE VIEW OF THE MASTER RECORD, CODE+NAME COMBINED INTO
000700*    A SINGLE 50-BYTE KEY FIELD, FOR THE OLD SORT/MERGE UTILITIES
000710*    THAT PRE-DATE THE CHART BEING HELD AS AN IN-MEMORY TABLE.
000720*    KEPT FOR THE ACCOUNT-SEQUENCE AUDIT LISTING (JCL: ACSORTL).
000730*    ------------------------------------------------------------
000750  01  RA-ACCOUNT-REC-KEYED REDEFINES RA-ACCOUNT-REC.
000760      05  RA-ACK-CODE-NAME            PIC X(50).
000770      05  FILLER                      PIC X(90).
000780*
000790  01  RA-ACCOUNT-TABLE.
000800      05  RA-ACCT-TAB-ROW OCCURS 15 TIMES
000810                  INDEXED BY RA-ACCT-IDX.
000820          10  RA-ACCT-TAB-CODE        PIC X(10).
000830          10  RA-ACCT-TAB-NAME        PIC X(40).
000840          10  RA-ACCT-TAB-TYPE        PIC X(10).
000850          10  RA-ACCT-TAB-SUBTYPE     PIC X(20).
000860          10  RA-ACCT-TAB-ACTIVE      PIC X(01).
000870*
000880  01  RA-ACCOUNT-COUNTERS.
000890      05  RA-ACCT-TAB-MAX             PIC S9(4)  COMP VALUE +15.
000900      05  RA-ACCT-TAB-SUB             PIC S9(4)  COMP VALUE +0.
000910      05  RA-ACCT-FOUND-SW            PIC X(01)  VALUE 'N'.
000920          88  RA-ACCT-WAS-FOUND           VALUE 'Y'.
000930          88  RA-ACCT-NOT-FOUND           VALUE 'N'.
000940      05  FILLER                      PIC X(05).
000950*
000960*    ------------------------------------------------------------
000970*    CHG-0422 (19-FEB-18, RKS) - CHART LOAD TABLE MOVED HERE FROM
000980*    RAJRNL00 SO RATRBAL0, RALEDGR0, RAPNL000, RABALSH0 AND
000990*    RAJREG00 CAN ALL COPY THE SAME FIFTEEN VALUE CLAUSES INSTEAD
001000*    OF EACH CARRYING ITS OWN TYPED-IN COPY OF THE CHART.  EVERY
001010*    PROGRAM STILL RUNS ITS OWN LOAD PARAGRAPH INTO RA-ACCOUNT-
001020*    TABLE ABOVE AT START-UP - ONLY THE LITERALS ARE SHARED.
001030*    ------------------------------------------------------------
001040  01  RA-CHART-INIT-TABLE.
001050      05  FILLER.
001060          10  FILLER      PIC X(10) VALUE 'A001'.
001070          10  FILLER      PIC X(40) VALUE 'SBI Current A/c'.
001080          10  FILLER      PIC X(10) VALUE 'asset'.
001090          10  FILLER      PIC X(20) VALUE 'cash_and_bank'.
001100          10  FILLER      PIC X(01) VALUE 'Y'.
001110      05  FILLER.
001120          10  FILLER      PIC X(10) VALUE 'A002'.
001130          10  FILLER      PIC X(40) VALUE 'ICICI Current A/c'.
001140          10  FILLER      PIC X(10) VALUE 'asset'.
001150          10  FILLER      PIC X(20) VALUE 'cash_and_bank'.
001160          10  FILLER      PIC X(01) VALUE 'Y'.
001170      05  FILLER.
001180          10  FILLER      PIC X(10) VALUE 'A003'.
001190          10  FILLER      PIC X(40) VALUE 'Shree Cement A/c'.
001200          10  FILLER      PIC X(10) VALUE 'asset'.
001210          10  FILLER      PIC X(20) VALUE SPACES.
001220          10  FILLER      PIC X(01) VALUE 'N'.
001230      05  FILLER.
001240          10  FILLER      PIC X(10) VALUE 'A003-CR'.
001250          10  FILLER      PIC X(40)
001260          VALUE 'Shree Cement - Commission Receivable'.
001270          10  FILLER      PIC X(10) VALUE 'asset'.
001280          10  FILLER      PIC X(20) VALUE 'sundry_debtors'.
001290          10  FILLER      PIC X(01) VALUE 'Y'.
001300      05  FILLER.
001310          10  FILLER      PIC X(10) VALUE 'A003-SD'.
001320          10  FILLER      PIC X(40)
001330          VALUE 'Shree Cement - Security Deposit'.
001340          10  FILLER      PIC X(10) VALUE 'asset'.
001350          10  FILLER      PIC X(20) VALUE 'security_deposit'.
001360          10  FILLER      PIC X(01) VALUE 'Y'.
001370      05  FILLER.
001380          10  FILLER      PIC X(10) VALUE 'A004'.
001390          10  FILLER      PIC X(40) VALUE 'TDS Receivable'.
001400          10  FILLER      PIC X(10) VALUE 'asset'.
001410          10  FILLER      PIC X(20) VALUE 'tax_receivable'.
001420          10  FILLER      PIC X(01) VALUE 'Y'.
001430      05  FILLER.
001440          10  FILLER      PIC X(10) VALUE 'L001'.
001450          10  FILLER      PIC X(40) VALUE 'CGST Payable'.
001460          10  FILLER      PIC X(10) VALUE 'liability'.
001470          10  FILLER      PIC X(20) VALUE 'tax_payable'.
001480          10  FILLER      PIC X(01) VALUE 'Y'.
001490      05  FILLER.
001500          10  FILLER      PIC X(10) VALUE 'L002'.
001510          10  FILLER      PIC X(40) VALUE 'SGST Payable'.
001520          10  FILLER      PIC X(10) VALUE 'liability'.
001530          10  FILLER      PIC X(20) VALUE 'tax_payable'.
001540          10  FILLER      PIC X(01) VALUE 'Y'.
001550      05  FILLER.
001560          10  FILLER      PIC X(10) VALUE 'EQ001'.
001570          10  FILLER      PIC X(40) VALUE "Owner's Capital".
001580          10  FILLER      PIC X(10) VALUE 'equity'.
001590          10  FILLER      PIC X(20) VALUE 'capital'.
001600          10  FILLER      PIC X(01) VALUE 'Y'.
001610      05  FILLER.
001620          10  FILLER      PIC X(10) VALUE 'EQ002'.
001630          10  FILLER      PIC X(40) VALUE "Owner's Drawings".
001640          10  FILLER      PIC X(10) VALUE 'equity'.
001650          10  FILLER      PIC X(20) VALUE 'drawings'.
001660          10  FILLER      PIC X(01) VALUE 'Y'.
001670      05  FILLER.
001680          10  FILLER      PIC X(10) VALUE 'I001'.
001690          10  FILLER      PIC X(40) VALUE 'CFA Commission'.
001700          10  FILLER      PIC X(10) VALUE 'income'.
001710          10  FILLER      PIC X(20) VALUE 'service_income'.
001720          10  FILLER      PIC X(01) VALUE 'Y'.
001730      05  FILLER.
001740          10  FILLER      PIC X(10) VALUE 'E001'.
001750          10  FILLER      PIC X(40) VALUE 'Salary Expense'.
001760          10  FILLER      PIC X(10) VALUE 'expense'.
001770          10  FILLER      PIC X(20) VALUE 'salary'.
001780          10  FILLER      PIC X(01) VALUE 'Y'.
001790      05  FILLER.
001800          10  FILLER      PIC X(10) VALUE 'E002'.
001810          10  FILLER      PIC X(40) VALUE 'Rake Expense'.
001820          10  FILLER      PIC X(10) VALUE 'expense'.
001830          10  FILLER      PIC X(20) VALUE 'operational'.
001840          10  FILLER      PIC X(01) VALUE 'Y'.
001850      05  FILLER.
001860          10  FILLER      PIC X(10) VALUE 'E003'.
001870          10  FILLER      PIC X(40) VALUE 'Godown Expense'.
001880          10  FILLER      PIC X(10) VALUE 'expense'.
001890          10  FILLER      PIC X(20) VALUE 'operational'.
001900          10  FILLER      PIC X(01) VALUE 'Y'.
001910      05  FILLER.
001920          10  FILLER      PIC X(10) VALUE 'E004'.
001930          10  FILLER      PIC X(40) VALUE 'Miscellaneous Expense'.
001940          10  FILLER      PIC X(10) VALUE 'expense'.
001950          10  FILLER      PIC X(20) VALUE 'other'.
001960          10  FILLER      PIC X(01) VALUE 'Y'.
001970*
001980  01  RA-CHART-INIT-REDEF REDEFINES RA-CHART-INIT-TABLE.
001990      05  RA-CHART-INIT-ROW OCCURS 15 TIMES.
002000          10  RA-CII-CODE          PIC X(10).
002010          10  RA-CII-NAME          PIC X(40).
002020          10  RA-CII-TYPE          PIC X(10).
002030          10  RA-CII-SUBTYPE       PIC X(20).
002040          10  RA-CII-ACTIVE        PIC X(01).
