000100*****************************************************************
000110*                                                               *
000120*   R A C O L D G  -  ACCOUNT LEDGER PRINT LINE.  ONE ROW PER  *
000130*   TRANSACTION ON THE ACCOUNT-LEDGER REPORT, BUILT BY          *
000140*   RALEDGR0 PARAGRAPH 1300-PRINT-LEDGER-LINE.  RA-LG-BALANCE   *
000150*   IS THE RUNNING BALANCE AFTER THE LINE IS APPLIED.            *
000160*                                                               *
000170*   CHANGE LOG.                                                *
000180*   19-JUN-91  RKS  CHG-0200   ORIGINAL LEDGER PRINT LINE       *
000190*                   (STATEMENT-OF-ACCOUNT PRINT UTILITY).       *
000200*   11-DEC-01  SDV  CHG-0357   RUNNING BALANCE WIDENED AND      *
000210*                   SIGNED SO OVERDRAWN CASH ACCOUNTS PRINT      *
000220*                   CORRECTLY IN PARENTHESES.                   *
000230*****************************************************************
000240*
000250  01  RA-LG-LINE.
000260      05  RA-LG-DATE                  PIC 9(08).
000270      05  RA-LG-DATE-R REDEFINES RA-LG-DATE.
000280          10  RA-LG-DATE-YYYY         PIC 9(04).
000290          10  RA-LG-DATE-MM           PIC 9(02).
000300          10  RA-LG-DATE-DD           PIC 9(02).
000310      05  RA-LG-DATE-PRINT.
000320          10  RA-LG-DATE-PR-DD        PIC 9(02).
000330          10  FILLER                  PIC X(01) VALUE '-'.
000340          10  RA-LG-DATE-PR-MM        PIC 9(02).
000350          10  FILLER                  PIC X(01) VALUE '-'.
000360          10  RA-LG-DATE-PR-YYYY      PIC 9(04).
000370      05  RA-LG-ENTRY-NUMBER          PIC X(13).
000380      05  RA-LG-NARRATION             PIC X(80).
000390      05  RA-LG-DEBIT                 PIC 9(13)V99 COMP-3.
000400      05  RA-LG-CREDIT                PIC 9(13)V99 COMP-3.
000410      05  RA-LG-BALANCE               PIC S9(13)V99 COMP-3.
000420      05  RA-LG-LINE-TYPE             PIC X(01) VALUE 'T'.
000430          88  RA-LG-IS-OPENING-LINE       VALUE 'O'.
000440          88  RA-LG-IS-TRANS-LINE          VALUE 'T'.
000450          88  RA-LG-IS-TOTAL-LINE           VALUE 'X'.
000460      05  FILLER                      PIC X(15).
