000100*****************************************************************
000110*                                                               *
000120*   R A C O J E H  -  JOURNAL ENTRY (VOUCHER) HEADER RECORD.   *
000130*   ONE OF THESE PRECEDES EACH GROUP OF RACOJEL DETAIL LINE    *
000140*   RECORDS ON THE JOURNAL-INPUT FILE AND ON THE POSTED-       *
000150*   JOURNAL FILE.  RA-JE-LINE-COUNT TELLS RAJRNL00 HOW MANY    *
000160*   RACOJEL RECORDS FOLLOW BEFORE THE NEXT HEADER.              *
000170*                                                               *
000180*   CHANGE LOG.                                                *
000190*   14-MAR-87  RKS  ORIG-0087  ORIGINAL VOUCHER HEADER, DATE   *
000200*                   AND NARRATION ONLY.                        *
000210*   19-JUN-91  RKS  CHG-0199   ADDED JE-TRANS-TYPE SO THE       *
000220*                   POSTING PROGRAM CAN TELL AN INVOICE        *
000230*                   VOUCHER FROM A PLAIN RECEIPT/PAYMENT.       *
000240*   11-DEC-01  SDV  CHG-0356   ADDED JE-STATUS FOR THE MAKER/   *
000250*                   CHECKER REVIEW WORKFLOW (MGR REQUEST).      *
000260*   15-JUL-17  RKS  CHG-0410   JE-REFERENCE WIDENED TO 30 FOR   *
000270*                   GST INVOICE NUMBERS FROM SHREE CEMENT.      *
000280*****************************************************************
000290*
000300  01  RA-JE-HEADER-REC.
000305      05  RA-JE-REC-TYPE              PIC X(01) VALUE 'H'.
000306          88  RA-JE-IS-HEADER-REC          VALUE 'H'.
000307          88  RA-JE-IS-LINE-REC            VALUE 'L'.
000310      05  RA-JE-ENTRY-NUMBER          PIC X(13).
000320      05  RA-JE-TRANS-DATE            PIC 9(08).
000330      05  RA-JE-TRANS-DATE-R REDEFINES RA-JE-TRANS-DATE.
000340          10  RA-JE-TRANS-YYYY        PIC 9(04).
000350          10  RA-JE-TRANS-MM          PIC 9(02).
000360          10  RA-JE-TRANS-DD          PIC 9(02).
000370      05  RA-JE-TRANS-TYPE            PIC X(16).
000380          88  RA-TT-INVOICE               VALUE 'invoice'.
000390          88  RA-TT-RECEIPT                VALUE 'receipt'.
000400          88  RA-TT-RECEIPT-TDS      VALUE 'receipt_with_tds'.
000410          88  RA-TT-SALARY                 VALUE 'salary'.
000420          88  RA-TT-EXPENSE                VALUE 'expense'.
000430          88  RA-TT-DRAWINGS                VALUE 'drawings'.
000440          88  RA-TT-CAPITAL                 VALUE 'capital'.
000450          88  RA-TT-GST-PAYMENT             VALUE 'gst_payment'.
000460      05  RA-JE-NARRATION             PIC X(80).
000470      05  RA-JE-REFERENCE             PIC X(30).
000480      05  RA-JE-STATUS                PIC X(14).
000490          88  RA-ST-DRAFT                   VALUE 'draft'.
000500          88  RA-ST-FLAGGED                 VALUE 'flagged'.
000510          88  RA-ST-PENDING-REVIEW      VALUE 'pending_review'.
000520          88  RA-ST-APPROVED                VALUE 'approved'.
000530          88  RA-ST-POSTED                  VALUE 'posted'.
000540          88  RA-ST-REJECTED                VALUE 'rejected'.
000550      05  RA-JE-LINE-COUNT            PIC 9(02).
000590      05  FILLER                      PIC X(21).
000600*
000610*    ------------------------------------------------------------
000620*    YEAR-PREFIX VIEW OF THE ENTRY NUMBER, USED BY THE PER-YEAR
000630*    SEQUENCE ASSIGNMENT LOGIC IN RAJRNL00 (PARAGRAPH 2500).
000640*    JV-YYYY-NNNNN, POSITIONS 4-7 ARE THE YEAR, 9-13 THE SEQ.
000650*    ------------------------------------------------------------
000660  01  RA-JE-ENTRY-NO-PARTS REDEFINES RA-JE-HEADER-REC.
000670      05  FILLER                      PIC X(04).
000680      05  RA-JEP-YEAR                 PIC X(04).
000690      05  FILLER                      PIC X(01).
000700      05  RA-JEP-SEQ                  PIC X(05).
000710      05  FILLER                      PIC X(170).
