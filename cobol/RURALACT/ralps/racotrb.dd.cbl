000100*****************************************************************
000110*                                                               *
000120*   R A C O T R B  -  TRIAL BALANCE PRINT LINE.  ONE ROW PER   *
000130*   INCLUDED ACCOUNT ON THE TRIAL-BALANCE REPORT, BUILT BY      *
000140*   RATRBAL0 PARAGRAPH 1400-BUILD-TB-LINE.  EXACTLY ONE OF      *
000150*   RA-TB-DEBIT-BAL / RA-TB-CREDIT-BAL IS NON-ZERO PER ROW.      *
000160*                                                               *
000170*   CHANGE LOG.                                                *
000180*   19-JUN-91  RKS  CHG-0201   ORIGINAL TRIAL BALANCE LINE.     *
000190*   11-DEC-01  SDV  CHG-0358   ADDED RA-TB-SECTION SO THE       *
000200*                   PRINT PARAGRAPH CAN DROP A NEW SECTION      *
000210*                   HEADING WHEN THE ACCOUNT TYPE CHANGES.       *
000220*****************************************************************
000230*
000240  01  RA-TB-LINE.
000250      05  RA-TB-ACCT-CODE             PIC X(10).
000260      05  RA-TB-ACCT-NAME             PIC X(40).
000270      05  RA-TB-DEBIT-BAL             PIC 9(13)V99 COMP-3.
000280      05  RA-TB-CREDIT-BAL            PIC 9(13)V99 COMP-3.
000290      05  RA-TB-SECTION               PIC X(11).
000300          88  RA-TB-SEC-ASSETS             VALUE 'ASSETS'.
000310          88  RA-TB-SEC-LIABILITIES        VALUE 'LIABILITIES'.
000320          88  RA-TB-SEC-EQUITY             VALUE 'EQUITY'.
000330          88  RA-TB-SEC-INCOME             VALUE 'INCOME'.
000340          88  RA-TB-SEC-EXPENSES           VALUE 'EXPENSES'.
000350      05  FILLER                      PIC X(20).
000360*
000370*    ------------------------------------------------------------
000380*    GRAND-TOTAL VIEW - THE SAME 01 IS REUSED TO HOLD THE FINAL
000390*    TOTAL-DEBIT/TOTAL-CREDIT ROW SO THE PRINT PARAGRAPH DOES
000400*    NOT NEED A SECOND RECORD LAYOUT FOR ONE EXTRA LINE.
000410*    ------------------------------------------------------------
000420  01  RA-TB-TOTAL-LINE REDEFINES RA-TB-LINE.
000430      05  FILLER                      PIC X(50).
000440      05  RA-TB-TOTAL-DEBIT           PIC 9(13)V99 COMP-3.
000450      05  RA-TB-TOTAL-CREDIT          PIC 9(13)V99 COMP-3.
000460      05  FILLER                      PIC X(31).
