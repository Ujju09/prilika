000100*****************************************************************
000110*                                                               *
000120*   R A C O G S T  -  GST BREAKDOWN WORKING RECORD.  HOLDS THE *
000130*   RESULT OF SPLITTING AN 18-PERCENT-INCLUSIVE INVOICE TOTAL   *
000140*   INTO BASE COMMISSION, CGST AND SGST.  BUILT BY RAJRNL00     *
000150*   PARAGRAPH 2400-COMPUTE-GST-BREAKDOWN, THEN USED BY          *
000160*   2450-REPAIR-INVOICE-LINES TO FORCE THE CREDIT LINES OF AN   *
000170*   INVOICE VOUCHER.                                            *
000180*                                                               *
000190*   CHANGE LOG.                                                *
000200*   15-JUL-17  RKS  CHG-0410   NEW COPYBOOK FOR THE GST         *
000210*                   ROLLOUT - REPLACES THE OLD FLAT 12.5 PCT    *
000220*                   EXCISE CALCULATION THAT SETMB2000-STYLE     *
000230*                   PRE-GST VOUCHER ENTRY USED TO DO IN LINE.   *
000240*   02-NOV-17  MPA  CHG-0417   ADDED RA-GST-DIFF WORKING FIELD  *
000250*                   AFTER AN AUDIT QUERY ON A ONE-PAISA         *
000260*                   ROUNDING MISMATCH ON VOUCHER JV-2017-00042. *
000270*   09-AUG-18  RKS  CHG-0434   REWORDED THE RATE-TABLE          *
000280*                   COMMENT BELOW - IT HAD BEEN COPIED FROM     *
000290*                   ANOTHER SHOP'S NOTES AND REFERENCED A       *
000300*                   RATE TABLE THIS SYSTEM DOES NOT HAVE.       *
000310*****************************************************************
000320*
000330  01  RA-GST-WORK.
000340      05  RA-GST-TOTAL                PIC S9(13)V99 COMP-3.
000350      05  RA-GST-BASE                 PIC S9(13)V99 COMP-3.
000360      05  RA-GST-CGST                 PIC S9(13)V99 COMP-3.
000370      05  RA-GST-SGST                 PIC S9(13)V99 COMP-3.
000380      05  RA-GST-SUM-CHECK            PIC S9(13)V99 COMP-3.
000390      05  RA-GST-DIFF                 PIC S9(13)V99 COMP-3.
000400      05  FILLER                      PIC X(10).
000410*
000420*    ------------------------------------------------------------
000430*    RATE TABLE - BASE RATE AND THE TWO 9 PERCENT HALVES OF THE
000440*    18 PERCENT GST SLAB.  KEPT AS A SMALL WORKING TABLE (NOT
000450*    LITERALS BURIED IN THE PROCEDURE DIVISION) SO A FUTURE
000460*    RATE CHANGE IS A ONE-COPYBOOK FIX - CHG-0410 HAD TO TOUCH
000470*    EVERY PROGRAM THAT COPIED THE OLD FLAT-RATE EXCISE FIELDS
000480*    WHEN THE 12.5 PCT SLAB WAS REPLACED; THIS TABLE EXISTS SO
000490*    THE NEXT COUNCIL RATE REVISION ONLY TOUCHES RACOGST.
000500*    ------------------------------------------------------------
000510  01  RA-GST-RATE-TABLE.
000520      05  RA-GST-INCL-FACTOR     PIC S9V9(4) COMP-3 VALUE +1.1800.
000530      05  RA-GST-CGST-RATE       PIC S9V9(4) COMP-3 VALUE +0.0900.
000540      05  RA-GST-SGST-RATE       PIC S9V9(4) COMP-3 VALUE +0.0900.
000550      05  FILLER                      PIC X(08).
