000100*****************************************************************
000110*                                                               *
000120*   R A C O J E L  -  JOURNAL LINE (DEBIT/CREDIT) DETAIL       *
000130*   RECORD.  RA-JE-LINE-COUNT ON THE OWNING RACOJEH HEADER      *
000140*   RECORD SAYS HOW MANY OF THESE FOLLOW.  EXACTLY ONE OF        *
000150*   RA-JL-DEBIT / RA-JL-CREDIT IS NON-ZERO ON A VALID LINE.      *
000160*                                                               *
000170*   CHANGE LOG.                                                *
000180*   14-MAR-87  RKS  ORIG-0087  ORIGINAL DEBIT/CREDIT LINE.     *
000190*   19-JUN-91  RKS  CHG-0199   ADDED RA-JL-ACCT-NAME SO PRINT   *
000200*                   PROGRAMS DO NOT HAVE TO RE-LOOK-UP THE       *
000210*                   CHART FOR EVERY LINE (PERFORMANCE - SEE     *
000220*                   PROBLEM REPORT PR-198 ON THE JOURNAL         *
000230*                   REGISTER RUNNING LONG AT MONTH END).         *
000240*   15-JUL-17  RKS  CHG-0410   WIDENED DEBIT/CREDIT FROM         *
000250*                   S9(9)V99 TO 9(13)V99 - GST INVOICES ON       *
000260*                   THE SHREE CEMENT TIE-UP RUN WELL PAST THE    *
000270*                   OLD NINE-DIGIT LIMIT.                        *
000280*   09-AUG-18  RKS  CHG-0435   DROPPED RA-JL-SORT-KEY-VIEW -    *
000290*                   A REDEFINES NOBODY EVER READ.  RAJREG00     *
000300*                   RESOLVES AN ENTRY'S LINES OFF THE IN-       *
000310*                   MEMORY RA-LINE-ACCUM-TAB TABLE, NOT A       *
000320*                   SECOND SORT PASS - THE VIEW AND ITS         *
000330*                   COMMENT WERE DESCRIBING A SORT STEP THAT    *
000340*                   WAS NEVER BUILT.                            *
000350*****************************************************************
000360*
000370  01  RA-JE-LINE-REC.
000380      05  RA-JL-REC-TYPE              PIC X(01) VALUE 'L'.
000390          88  RA-JL-IS-LINE-REC            VALUE 'L'.
000400      05  RA-JL-ENTRY-NUMBER          PIC X(13).
000410      05  RA-JL-SEQ                   PIC 9(03).
000420      05  RA-JL-ACCT-CODE             PIC X(10).
000430      05  RA-JL-ACCT-NAME             PIC X(40).
000440      05  RA-JL-DEBIT                 PIC 9(13)V99 COMP-3.
000450      05  RA-JL-CREDIT                PIC 9(13)V99 COMP-3.
000460      05  FILLER                      PIC X(35).
