000100*****************************************************************
000110*                                                               *
000120*   RAJRNL00 - JOURNAL VOUCHER INTAKE, VALIDATION, GST         *
000130*   REPAIR, NUMBERING, MAKER/CHECKER POSTING AND ERROR          *
000140*   REPORTING FOR THE RURAL C AND F LEDGER SYSTEM.              *
000150*                                                               *
000160*   READS THE JOURNAL-INPUT FILE (HEADER RECORD FOLLOWED BY    *
000170*   ITS RA-JE-LINE-COUNT DETAIL LINES, VOUCHERS IN ARBITRARY    *
000180*   DATE ORDER), VALIDATES EACH VOUCHER, RECOMPUTES THE GST     *
000190*   SPLIT ON INVOICE VOUCHERS, ASSIGNS A JV-YYYY-NNNNN ENTRY    *
000200*   NUMBER WHEN ONE IS NOT ALREADY PRESENT, THEN APPROVES AND   *
000210*   POSTS EVERY VOUCHER THAT PASSES ALL CHECKS.  VOUCHERS THAT  *
000220*   FAIL ARE WRITTEN TO THE VALIDATION/ERROR REPORT INSTEAD OF  *
000230*   THE POSTED-JOURNAL FILE.  THE POSTED-JOURNAL FILE FEEDS     *
000240*   RATRBAL0, RALEDGR0, RAPNL000, RABALSH0 AND RAJREG00.        *
000250*                                                               *
000260*   RUN WITH:  RAJRNL00  <RUN-ID>  <INPUT-FILE-NAME>            *
000270*                                                               *
000280*   CHANGE LOG.                                                *
000290*   14-MAR-87  RKS  ORIG-0087  ORIGINAL VOUCHER ENTRY PROGRAM - *
000300*                   CASH BOOK ONLY, NO REVIEW WORKFLOW.         *
000310*   02-AUG-89  MPA  CHG-0142   ADDED SHREE CEMENT COMMISSION    *
000320*                   AND SECURITY-DEPOSIT ACCOUNTS TO THE        *
000330*                   VALIDATION TABLE.                           *
000340*   19-JUN-91  RKS  CHG-0199   REWROTE AS A HEADER/LINE FILE    *
000350*                   (WAS ONE FLAT RECORD PER VOUCHER) SO A      *
000360*                   VOUCHER CAN CARRY MORE THAN TWO LINES.      *
000370*   11-DEC-01  SDV  CHG-0356   ADDED THE MAKER/CHECKER STATUS   *
000380*                   MACHINE (DRAFT/FLAGGED/PENDING-REVIEW/      *
000390*                   APPROVED/POSTED/REJECTED) PER MGR REQUEST   *
000400*                   AFTER THE MISPOSTED-VOUCHER INCIDENT OF     *
000410*                   NOV-01.                                     *
000420*   27-SEP-98  MPA  Y2K-0301   Y2K REVIEW - ENTRY NUMBER YEAR   *
000430*                   PREFIX IS ALREADY FOUR DIGITS (JV-YYYY-),   *
000440*                   NO CHANGE REQUIRED.  SIGNED OFF.            *
000450*   15-JUL-17  RKS  CHG-0410   GST ROLLOUT - ADDED THE INVOICE  *
000460*                   MATH-REPAIR STEP (18 PCT INCLUSIVE SPLIT    *
000470*                   INTO BASE/CGST/SGST) AHEAD OF POSTING.      *
000480*   02-NOV-17  MPA  CHG-0417   ROUNDING DIFFERENCE ON THE GST   *
000490*                   SPLIT NOW ABSORBED INTO SGST SO BASE+CGST+  *
000500*                   SGST ALWAYS FOOTS TO THE INVOICE TOTAL.     *
000510*   19-FEB-18  RKS  CHG-0421   ENTRY-NUMBER SEQUENCE TABLE      *
000520*                   REBUILT FROM THE POSTED FILE EACH RUN       *
000530*                   INSTEAD OF CARRIED IN A CONTROL RECORD -    *
000540*                   THE CONTROL RECORD KEPT GETTING OUT OF      *
000550*                   STEP WHEN A RERUN WAS NEEDED.                *
000560*   04-JUN-18  RKS  CHG-0427   ERROR REPORT NOW SHOWS THE        *
000570*                   VOUCHER'S TRANSACTION DATE (DD-MM-YYYY) -    *
000580*                   CHECKER COULD NOT TELL WHICH DAY'S BATCH A   *
000590*                   REJECTED VOUCHER CAME FROM.                  *
000600*   29-MAY-18  RKS  CHG-0433   DROPPED THE UPSI-0 SWITCH IN      *
000610*                  SPECIAL-NAMES - RA-RERUN-MODE/RA-NORMAL-     *
000620*                  MODE WERE NEVER TESTED ANYWHERE IN THIS      *
000630*                  PROGRAM, LEFT OVER FROM AN EARLIER RERUN     *
000640*                  DESIGN THAT WAS REPLACED BY THE YEAR-SEQ     *
000650*                  TABLE REBUILD (SEE CHG-0421).                *
000660*****************************************************************
000670 IDENTIFICATION DIVISION.
000680 PROGRAM-ID.     RAJRNL00.
000690 AUTHOR.         R K SHARMA.
000700 INSTALLATION.   SHREE BALAJI C AND F AGENCY - JAIPUR.
000710 DATE-WRITTEN.   14-MAR-1987.
000720 DATE-COMPILED.  29-MAY-2018.
000730 SECURITY.       COMPANY CONFIDENTIAL - ACCOUNTS DEPT ONLY.
000740*
000750 ENVIRONMENT DIVISION.
000760*
000770 CONFIGURATION SECTION.
000780 SPECIAL-NAMES.
000790     CONSOLE IS CRT
000800     CLASS  NUMERIC-SIGN   FOR '+' '-'.
000810*
000820 INPUT-OUTPUT SECTION.
000830 FILE-CONTROL.
000840*    JOURNAL VOUCHER INPUT - HEADER + LINE RECORDS
000850     SELECT JRNL-IN-FILE  ASSIGN TO DYNAMIC JRNL-IN-PATH
000860            ORGANIZATION IS LINE SEQUENTIAL.
000870*    VALIDATED, NUMBERED, POSTED VOUCHERS - FEEDS ALL
000880*    FOUR STATEMENTS AND THE JOURNAL REGISTER.
000890     SELECT POST-JRNL-FILE ASSIGN TO DYNAMIC POST-JRNL-PATH
000900            ORGANIZATION IS LINE SEQUENTIAL.
000910*    REJECTED / FLAGGED VOUCHERS, WITH REASONS
000920     SELECT ERROR-RPT-FILE ASSIGN TO DYNAMIC ERROR-RPT-PATH
000930            ORGANIZATION IS LINE SEQUENTIAL.
000940*
000950 DATA DIVISION.
000960*
000970 FILE SECTION.
000980*
000990 FD  JRNL-IN-FILE
001000     LABEL RECORDS ARE STANDARD
001010     RECORD CONTAINS 200 CHARACTERS
001020     DATA RECORD IS JRNL-IN-REC.
001030 01  JRNL-IN-REC                 PIC X(200).
001040*
001050 FD  POST-JRNL-FILE
001060     LABEL RECORDS ARE STANDARD
001070     RECORD CONTAINS 200 CHARACTERS
001080     DATA RECORD IS POST-JRNL-REC.
001090 01  POST-JRNL-REC                PIC X(200).
001100*
001110 FD  ERROR-RPT-FILE
001120     LABEL RECORDS ARE STANDARD
001130     RECORD CONTAINS 132 CHARACTERS
001140     DATA RECORD IS ERROR-RPT-REC.
001150 01  ERROR-RPT-REC                PIC X(132).
001160*
001170 WORKING-STORAGE SECTION.
001180*
001190 COPY RACOACT.
001200 COPY RACOJEH.
001210 COPY RACOJEL.
001220 COPY RACOGST.
001230*----------------------------------------------------------
001240*   RUN PARAMETERS AND FILE PATHS - BUILT FROM THE RUN-ID
001250*   AND INPUT FILE NAME PASSED ON THE COMMAND LINE (SEE
001260*   PARAGRAPH 0010).
001270*----------------------------------------------------------
001280 01  WS-COMMAND-LINE-AREA.
001290     05  WS-COMMAND-LINE             PIC X(80).
001300     05  FILLER                      PIC X(08).
001310 01  WS-COMMAND-LINE-R REDEFINES WS-COMMAND-LINE-AREA.
001320     05  WS-CL-RUN-ID                PIC X(08).
001330     05  FILLER                      PIC X(80).
001340 01  WS-RUN-PARMS.
001350     05  WS-RUN-ID                   PIC X(08).
001360     05  WS-IN-FILE-NAME             PIC X(40).
001370     05  FILLER                      PIC X(04).
001380 01  WS-FILE-PATHS.
001390     05  JRNL-IN-PATH                PIC X(60).
001400     05  POST-JRNL-PATH              PIC X(60).
001410     05  ERROR-RPT-PATH              PIC X(60).
001420     05  FILLER                      PIC X(08).
001430*
001440*----------------------------------------------------------
001450*   SWITCHES AND COUNTERS.
001460*----------------------------------------------------------
001470 01  RA-SWITCHES.
001480     05  EOF-SW                      PIC 9(01) COMP VALUE 0.
001490         88  RA-END-OF-INPUT             VALUE 1.
001500     05  RA-LINE-VALID-SW            PIC X(01) VALUE 'Y'.
001510         88  RA-LINE-IS-VALID             VALUE 'Y'.
001520         88  RA-LINE-IS-INVALID           VALUE 'N'.
001530     05  RA-ENTRY-VALID-SW           PIC X(01) VALUE 'Y'.
001540         88  RA-ENTRY-IS-VALID            VALUE 'Y'.
001550         88  RA-ENTRY-IS-INVALID          VALUE 'N'.
001560     05  RA-ENTRY-WARN-SW            PIC X(01) VALUE 'N'.
001570         88  RA-ENTRY-HAS-WARNING         VALUE 'Y'.
001580     05  FILLER                      PIC X(05).
001590 01  RA-COUNTERS.
001600     05  RA-VOUCHER-CTR              PIC S9(7)  COMP VALUE +0.
001610     05  RA-POSTED-CTR               PIC S9(7)  COMP VALUE +0.
001620     05  RA-REJECTED-CTR             PIC S9(7)  COMP VALUE +0.
001630     05  RA-LINE-SUB                 PIC S9(4)  COMP VALUE +0.
001640     05  RA-ERR-SUB                  PIC S9(4)  COMP VALUE +0.
001650     05  FILLER                      PIC X(06).
001660*
001670*----------------------------------------------------------
001680*   ONE VOUCHER HELD IN WORKING STORAGE WHILE ITS LINES ARE
001690*   READ, VALIDATED, GST-REPAIRED AND POSTED.  UP TO 20
001700*   LINES PER VOUCHER - THE BIGGEST REAL VOUCHER ON FILE
001710*   (THE MONTHLY SALARY JOURNAL) RUNS TO NINE LINES.
001720*----------------------------------------------------------
001730 01  RA-CURR-ENTRY-LINES.
001740     05  RA-CEL-ROW OCCURS 20 TIMES INDEXED BY RA-CEL-IDX.
001750         10  RA-CEL-ACCT-CODE        PIC X(10).
001760         10  RA-CEL-ACCT-NAME        PIC X(40).
001770         10  RA-CEL-DEBIT            PIC S9(13)V99 COMP-3.
001780         10  RA-CEL-CREDIT           PIC S9(13)V99 COMP-3.
001790         10  RA-CEL-ERR-TEXT         PIC X(40).
001800 01  RA-ENTRY-WORK.
001810     05  RA-SUM-DEBIT                PIC S9(13)V99 COMP-3
001820                                                VALUE +0.
001830     05  RA-SUM-CREDIT               PIC S9(13)V99 COMP-3
001840                                                VALUE +0.
001850     05  RA-DIFF-AMT                 PIC S9(13)V99 COMP-3
001860                                                VALUE +0.
001870     05  RA-ERR-REASON               PIC X(60) VALUE SPACES.
001880     05  WS-LOOKUP-CODE              PIC X(10) VALUE SPACES.
001890     05  WS-LOOKUP-YEAR              PIC X(04) VALUE SPACES.
001900     05  WS-SEQ-NUMERIC              PIC 9(05) VALUE 0.
001910     05  FILLER                      PIC X(07).
001920*
001930*    ENTRY DATE WORK AREA - FORMATS THE TRANSACTION DATE AS
001940*    DD-MM-YYYY FOR THE ERROR REPORT, SAME IDIOM AS THE
001950*    STATEMENT PROGRAMS' PERIOD/AS-OF DATE TEXT FIELDS.
001960 01  RA-ENTRY-DATE-WORK          PIC 9(08) VALUE 0.
001970 01  RA-ENTRY-DATE-WORK-R REDEFINES RA-ENTRY-DATE-WORK.
001980     05  RA-EDW-YYYY             PIC 9(04).
001990     05  RA-EDW-MM               PIC 9(02).
002000     05  RA-EDW-DD               PIC 9(02).
002010 01  RA-ENTRY-DATE-TEXT          PIC X(10) VALUE SPACES.
002020*----------------------------------------------------------
002030*   PER-YEAR ENTRY-NUMBER SEQUENCE TABLE - REBUILT FROM THE
002040*   POSTED-JOURNAL FILE AT THE START OF EVERY RUN (SEE CHG-
002050*   0421 IN THE CHANGE LOG ABOVE) SO A RERUN CANNOT REPEAT A
002060*   VOUCHER NUMBER ALREADY ON THE POSTED FILE.
002070*----------------------------------------------------------
002080 01  RA-YEAR-SEQ-TAB.
002090     05  RA-YEAR-SEQ-ROW OCCURS 25 TIMES
002100                 INDEXED BY RA-YSQ-IDX.
002110         10  RA-YSQ-YEAR             PIC X(04) VALUE SPACES.
002120         10  RA-YSQ-LAST-SEQ         PIC S9(5) COMP VALUE +0.
002130         10  FILLER                  PIC X(02).
002140 01  RA-YEAR-SEQ-COUNTERS.
002150     05  RA-YSQ-TAB-USED             PIC S9(4) COMP VALUE +0.
002160     05  RA-YSQ-FOUND-SW             PIC X(01) VALUE 'N'.
002170         88  RA-YSQ-WAS-FOUND            VALUE 'Y'.
002180     05  FILLER                      PIC X(05).
002190 01  RA-NEW-ENTRY-NO-BUILD.
002200     05  FILLER                      PIC X(03) VALUE 'JV-'.
002210     05  RA-NEB-YEAR                 PIC X(04).
002220     05  FILLER                      PIC X(01) VALUE '-'.
002230     05  RA-NEB-SEQ                  PIC 9(05).
002240 01  RA-NEW-ENTRY-NO-REDEF REDEFINES RA-NEW-ENTRY-NO-BUILD.
002250     05  RA-NEB-WHOLE                PIC X(13).
002260 PROCEDURE DIVISION.
002270*
002280 A010-MAIN-LINE.
002290     PERFORM 0010-INITIALIZE.
002300     PERFORM 1000-LOAD-CHART-TABLE.
002310     PERFORM 1100-REBUILD-YEAR-SEQ-TAB.
002320     PERFORM 0100-READ-INPUT-RECORD.
002330     PERFORM 2000-PROCESS-ENTRY THRU 2000-EXIT
002340         UNTIL RA-END-OF-INPUT.
002350     PERFORM 9000-END-RTN.
002360*
002370 0010-INITIALIZE.
002380     DISPLAY SPACES UPON CRT.
002390     ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
002400     UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
002410         INTO WS-RUN-ID WS-IN-FILE-NAME.
002420     IF WS-RUN-ID = SPACES OR WS-IN-FILE-NAME = SPACES
002430         DISPLAY '!!!! ENTER RUN-ID AND INPUT FILE NAME'
002440             UPON CRT AT 2301
002450         STOP RUN.
002460     DISPLAY '* * * B E G I N   R A J R N L 0 0 * * *'
002470         UPON CRT AT 0101.
002480     DISPLAY 'RUN-ID ' UPON CRT AT 0201.
002490     DISPLAY WS-RUN-ID UPON CRT AT 0209.
002500     MOVE WS-IN-FILE-NAME  TO JRNL-IN-PATH.
002510     STRING 'POSTJRNL' WS-RUN-ID '.DAT' DELIMITED BY SIZE
002520         INTO POST-JRNL-PATH.
002530     STRING 'JRNLERPT' WS-RUN-ID '.DAT' DELIMITED BY SIZE
002540         INTO ERROR-RPT-PATH.
002550     OPEN INPUT JRNL-IN-FILE.
002560     OPEN OUTPUT ERROR-RPT-FILE.
002570*
002580*----------------------------------------------------------
002590*   LOAD THE 15-ROW CHART OF ACCOUNTS TABLE FROM THE FIXED
002600*   VALUE CLAUSES IN RA-CHART-INIT-TABLE (COPY RACOACT).
002610*----------------------------------------------------------
002620 1000-LOAD-CHART-TABLE.
002630     MOVE 0 TO RA-ACCT-TAB-SUB.
002640     PERFORM 1050-LOAD-ONE-ACCT THRU 1050-EXIT
002650         RA-ACCT-TAB-MAX TIMES.
002660*
002670 1050-LOAD-ONE-ACCT.
002680     ADD 1 TO RA-ACCT-TAB-SUB.
002690     MOVE RA-CII-CODE (RA-ACCT-TAB-SUB)
002700         TO RA-ACCT-TAB-CODE (RA-ACCT-TAB-SUB).
002710     MOVE RA-CII-NAME (RA-ACCT-TAB-SUB)
002720         TO RA-ACCT-TAB-NAME (RA-ACCT-TAB-SUB).
002730     MOVE RA-CII-TYPE (RA-ACCT-TAB-SUB)
002740         TO RA-ACCT-TAB-TYPE (RA-ACCT-TAB-SUB).
002750     MOVE RA-CII-SUBTYPE (RA-ACCT-TAB-SUB)
002760         TO RA-ACCT-TAB-SUBTYPE (RA-ACCT-TAB-SUB).
002770     MOVE RA-CII-ACTIVE (RA-ACCT-TAB-SUB)
002780         TO RA-ACCT-TAB-ACTIVE (RA-ACCT-TAB-SUB).
002790 1050-EXIT.
002800     EXIT.
002810*
002820*----------------------------------------------------------
002830*   REBUILD THE PER-YEAR SEQUENCE TABLE FROM WHATEVER IS
002840*   ALREADY ON THE POSTED-JOURNAL FILE, THEN RE-OPEN THE
002850*   FILE IN EXTEND MODE SO THIS RUN'S POSTINGS ARE ADDED
002860*   AFTER EVERY PRIOR RUN'S POSTINGS RATHER THAN OVER THEM.
002870*----------------------------------------------------------
002880 1100-REBUILD-YEAR-SEQ-TAB.
002890     MOVE 0 TO RA-YSQ-TAB-USED.
002900     OPEN INPUT POST-JRNL-FILE.
002910     PERFORM 1150-READ-POSTED-FOR-SEQ.
002920     PERFORM 1160-SCAN-POSTED-HEADER THRU 1160-EXIT
002930         UNTIL RA-END-OF-INPUT.
002940     CLOSE POST-JRNL-FILE.
002950     MOVE 0 TO EOF-SW.
002960     OPEN EXTEND POST-JRNL-FILE.
002970*
002980 1150-READ-POSTED-FOR-SEQ.
002990     READ POST-JRNL-FILE AT END MOVE 1 TO EOF-SW.
003000*
003010 1160-SCAN-POSTED-HEADER.
003020     IF POST-JRNL-REC (1:1) = 'H'
003030         MOVE POST-JRNL-REC TO RA-JE-HEADER-REC
003040         MOVE RA-JEP-YEAR TO WS-LOOKUP-YEAR
003050         MOVE RA-JEP-SEQ  TO WS-SEQ-NUMERIC
003060         PERFORM 0300-FIND-YEAR-SEQ-ROW
003070         IF RA-YSQ-WAS-FOUND
003080             IF WS-SEQ-NUMERIC > RA-YSQ-LAST-SEQ (RA-YSQ-IDX)
003090                 MOVE WS-SEQ-NUMERIC
003100                     TO RA-YSQ-LAST-SEQ (RA-YSQ-IDX)
003110             END-IF
003120         ELSE
003130             ADD 1 TO RA-YSQ-TAB-USED
003140             SET RA-YSQ-IDX TO RA-YSQ-TAB-USED
003150             MOVE WS-LOOKUP-YEAR TO RA-YSQ-YEAR (RA-YSQ-IDX)
003160             MOVE WS-SEQ-NUMERIC TO RA-YSQ-LAST-SEQ (RA-YSQ-IDX)
003170         END-IF
003180     END-IF.
003190     PERFORM 1150-READ-POSTED-FOR-SEQ.
003200 1160-EXIT.
003210     EXIT.
003220*
003230*----------------------------------------------------------
003240*   FIND (OR REPORT NOT-FOUND FOR) THE YEAR-SEQ TABLE ROW
003250*   FOR WS-LOOKUP-YEAR.  SHARED BY THE REBUILD PASS ABOVE
003260*   AND BY 2500-ASSIGN-ENTRY-NUMBER BELOW.
003270*----------------------------------------------------------
003280 0300-FIND-YEAR-SEQ-ROW.
003290     MOVE 'N' TO RA-YSQ-FOUND-SW.
003300     SET RA-YSQ-IDX TO 1.
003310     SEARCH RA-YEAR-SEQ-ROW
003320         AT END
003330             MOVE 'N' TO RA-YSQ-FOUND-SW
003340         WHEN RA-YSQ-YEAR (RA-YSQ-IDX) = WS-LOOKUP-YEAR
003350             MOVE 'Y' TO RA-YSQ-FOUND-SW.
003360*
003370*----------------------------------------------------------
003380*   LOOK UP WS-LOOKUP-CODE IN THE CHART TABLE.  SETS
003390*   RA-ACCT-FOUND-SW AND, WHEN FOUND, RA-ACCT-IDX.
003400*----------------------------------------------------------
003410 0200-LOOKUP-ACCOUNT.
003420     MOVE 'N' TO RA-ACCT-FOUND-SW.
003430     SET RA-ACCT-IDX TO 1.
003440     SEARCH RA-ACCT-TAB-ROW
003450         AT END
003460             MOVE 'N' TO RA-ACCT-FOUND-SW
003470         WHEN RA-ACCT-TAB-CODE (RA-ACCT-IDX) = WS-LOOKUP-CODE
003480             MOVE 'Y' TO RA-ACCT-FOUND-SW.
003490*
003500 0100-READ-INPUT-RECORD.
003510     READ JRNL-IN-FILE AT END MOVE 1 TO EOF-SW.
003520*
003530*----------------------------------------------------------
003540*   ONE COMPLETE VOUCHER - HEADER RECORD ALREADY IN
003550*   JRNL-IN-REC.  READ ITS LINES, VALIDATE, REPAIR GST ON
003560*   INVOICES, DERIVE STATUS AND POST OR REJECT.
003570*----------------------------------------------------------
003580 2000-PROCESS-ENTRY.
003590     ADD 1 TO RA-VOUCHER-CTR.
003600     MOVE JRNL-IN-REC TO RA-JE-HEADER-REC.
003610     MOVE 0     TO RA-LINE-SUB.
003620     MOVE +0    TO RA-SUM-DEBIT RA-SUM-CREDIT.
003630     MOVE 'Y'   TO RA-ENTRY-VALID-SW.
003640     MOVE 'N'   TO RA-ENTRY-WARN-SW.
003650     MOVE SPACES TO RA-ERR-REASON.
003660     PERFORM 2050-READ-ONE-LINE THRU 2050-EXIT
003670         RA-JE-LINE-COUNT TIMES.
003680     IF RA-TT-INVOICE
003690         PERFORM 2400-COMPUTE-GST-BREAKDOWN
003700         PERFORM 2450-REPAIR-INVOICE-LINES
003710     END-IF.
003720     PERFORM 2200-VALIDATE-ENTRY.
003730     PERFORM 2300-DERIVE-STATUS.
003740     IF RA-ENTRY-IS-VALID
003750         PERFORM 2500-ASSIGN-ENTRY-NUMBER
003760         PERFORM 2600-APPROVE-ENTRY
003770         PERFORM 2700-POST-ENTRY
003780         PERFORM 2800-WRITE-POSTED-JOURNAL
003790         ADD 1 TO RA-POSTED-CTR
003800     ELSE
003810         PERFORM 2900-WRITE-ERROR-REPORT
003820         ADD 1 TO RA-REJECTED-CTR
003830     END-IF.
003840     PERFORM 0100-READ-INPUT-RECORD.
003850 2000-EXIT.
003860     EXIT.
003870*
003880 2050-READ-ONE-LINE.
003890     ADD 1 TO RA-LINE-SUB.
003900     PERFORM 0100-READ-INPUT-RECORD.
003910     MOVE JRNL-IN-REC TO RA-JE-LINE-REC.
003920     MOVE RA-JL-ACCT-CODE TO RA-CEL-ACCT-CODE (RA-LINE-SUB).
003930     MOVE RA-JL-ACCT-NAME TO RA-CEL-ACCT-NAME (RA-LINE-SUB).
003940     MOVE RA-JL-DEBIT     TO RA-CEL-DEBIT (RA-LINE-SUB).
003950     MOVE RA-JL-CREDIT    TO RA-CEL-CREDIT (RA-LINE-SUB).
003960     MOVE SPACES          TO RA-CEL-ERR-TEXT (RA-LINE-SUB).
003970     PERFORM 2100-VALIDATE-LINE.
003980 2050-EXIT.
003990     EXIT.
004000*
004010*----------------------------------------------------------
004020*   LINE VALIDATION - EXACTLY ONE OF DEBIT/CREDIT MUST BE
004030*   PRESENT, THE ACCOUNT CODE MUST BE ON THE CHART.
004040*----------------------------------------------------------
004050 2100-VALIDATE-LINE.
004060     MOVE 'Y' TO RA-LINE-VALID-SW.
004070     IF RA-CEL-DEBIT (RA-LINE-SUB) > 0
004080             AND RA-CEL-CREDIT (RA-LINE-SUB) > 0
004090         MOVE 'N' TO RA-LINE-VALID-SW
004100         MOVE 'N' TO RA-ENTRY-VALID-SW
004110         MOVE 'BOTH DEBIT AND CREDIT PRESENT ON LINE'
004120             TO RA-CEL-ERR-TEXT (RA-LINE-SUB)
004130     END-IF.
004140     IF RA-CEL-DEBIT (RA-LINE-SUB) = 0
004150             AND RA-CEL-CREDIT (RA-LINE-SUB) = 0
004160         MOVE 'N' TO RA-LINE-VALID-SW
004170         MOVE 'N' TO RA-ENTRY-VALID-SW
004180         MOVE 'NEITHER DEBIT NOR CREDIT PRESENT ON LINE'
004190             TO RA-CEL-ERR-TEXT (RA-LINE-SUB)
004200     END-IF.
004210     MOVE RA-CEL-ACCT-CODE (RA-LINE-SUB) TO WS-LOOKUP-CODE.
004220     PERFORM 0200-LOOKUP-ACCOUNT.
004230     IF RA-ACCT-NOT-FOUND
004240         MOVE 'N' TO RA-LINE-VALID-SW
004250         MOVE 'N' TO RA-ENTRY-VALID-SW
004260         MOVE 'ACCOUNT CODE NOT ON CHART'
004270             TO RA-CEL-ERR-TEXT (RA-LINE-SUB)
004280     ELSE
004290         MOVE RA-ACCT-TAB-NAME (RA-ACCT-IDX)
004300             TO RA-CEL-ACCT-NAME (RA-LINE-SUB)
004310     END-IF.
004320     ADD RA-CEL-DEBIT  (RA-LINE-SUB) TO RA-SUM-DEBIT.
004330     ADD RA-CEL-CREDIT (RA-LINE-SUB) TO RA-SUM-CREDIT.
004340*
004350*----------------------------------------------------------
004360*   ENTRY VALIDATION - LINE COUNT, NARRATION, DEBIT/CREDIT
004370*   BALANCE (RUN AFTER THE GST REPAIR SO AN INVOICE ENTRY
004380*   IS CHECKED AGAINST ITS REPAIRED CREDIT LINES).
004390*----------------------------------------------------------
004400 2200-VALIDATE-ENTRY.
004410     IF RA-JE-LINE-COUNT < 2
004420         MOVE 'N' TO RA-ENTRY-VALID-SW
004430         MOVE 'ENTRY HAS FEWER THAN TWO LINES' TO RA-ERR-REASON
004440     END-IF.
004450     IF RA-JE-NARRATION = SPACES
004460         MOVE 'N' TO RA-ENTRY-VALID-SW
004470         MOVE 'NARRATION IS BLANK' TO RA-ERR-REASON
004480     END-IF.
004490     COMPUTE RA-DIFF-AMT = RA-SUM-DEBIT - RA-SUM-CREDIT.
004500     IF RA-DIFF-AMT NOT = 0
004510         MOVE 'N' TO RA-ENTRY-VALID-SW
004520         MOVE 'DEBITS DO NOT EQUAL CREDITS' TO RA-ERR-REASON
004530     END-IF.
004540*
004550*----------------------------------------------------------
004560*   STATUS DERIVATION.  A STRUCTURALLY INVALID ENTRY IS
004570*   REJECTED OUTRIGHT; ONE CARRYING A CHECKER WARNING (NONE
004580*   OF THE CURRENT CHECKS RAISE A WARNING WITHOUT ALSO
004590*   FAILING VALIDATION, BUT THE SWITCH IS KEPT FOR THE NEXT
004600*   RULE THE CHECKERS ASK FOR) IS FLAGGED; OTHERWISE IT
004610*   GOES TO PENDING-REVIEW AND, IN THIS BATCH RENDERING OF
004620*   THE WORKFLOW, STRAIGHT ON THROUGH APPROVE AND POST.
004630*----------------------------------------------------------
004640 2300-DERIVE-STATUS.
004650     IF RA-ENTRY-IS-INVALID
004660         MOVE 'rejected' TO RA-JE-STATUS
004670     ELSE
004680         IF RA-ENTRY-HAS-WARNING
004690             MOVE 'flagged' TO RA-JE-STATUS
004700         ELSE
004710             MOVE 'pending_review' TO RA-JE-STATUS
004720         END-IF
004730     END-IF.
004740*
004750*----------------------------------------------------------
004760*   GST BREAKDOWN - 18 PCT INCLUSIVE SPLIT.  TOTAL IS THE
004770*   SUM OF THE INVOICE'S DEBIT LINES (THE A003-CR DEBIT).
004780*----------------------------------------------------------
004790 2400-COMPUTE-GST-BREAKDOWN.
004800     MOVE RA-SUM-DEBIT TO RA-GST-TOTAL.
004810     COMPUTE RA-GST-BASE ROUNDED =
004820         RA-GST-TOTAL / RA-GST-INCL-FACTOR.
004830     COMPUTE RA-GST-CGST ROUNDED =
004840         RA-GST-BASE * RA-GST-CGST-RATE.
004850     COMPUTE RA-GST-SGST ROUNDED =
004860         RA-GST-BASE * RA-GST-SGST-RATE.
004870     COMPUTE RA-GST-SUM-CHECK =
004880         RA-GST-BASE + RA-GST-CGST + RA-GST-SGST.
004890     COMPUTE RA-GST-DIFF = RA-GST-TOTAL - RA-GST-SUM-CHECK.
004900     IF RA-GST-DIFF NOT = 0
004910         ADD RA-GST-DIFF TO RA-GST-SGST
004920     END-IF.
004930*
004940*----------------------------------------------------------
004950*   FORCE THE INVOICE'S I001/L001/L002 CREDIT LINES TO THE
004960*   COMPUTED BASE/CGST/SGST, THEN RE-FOOT RA-SUM-CREDIT.
004970*----------------------------------------------------------
004980 2450-REPAIR-INVOICE-LINES.
004990     MOVE 0  TO RA-LINE-SUB.
005000     MOVE +0 TO RA-SUM-CREDIT.
005010     PERFORM 2460-REPAIR-ONE-LINE THRU 2460-EXIT
005020         RA-JE-LINE-COUNT TIMES.
005030*
005040 2460-REPAIR-ONE-LINE.
005050     ADD 1 TO RA-LINE-SUB.
005060     IF RA-CEL-ACCT-CODE (RA-LINE-SUB) = 'I001'
005070         MOVE RA-GST-BASE TO RA-CEL-CREDIT (RA-LINE-SUB)
005080     ELSE
005090         IF RA-CEL-ACCT-CODE (RA-LINE-SUB) = 'L001'
005100             MOVE RA-GST-CGST TO RA-CEL-CREDIT (RA-LINE-SUB)
005110         ELSE
005120             IF RA-CEL-ACCT-CODE (RA-LINE-SUB) = 'L002'
005130                 MOVE RA-GST-SGST TO RA-CEL-CREDIT (RA-LINE-SUB)
005140             END-IF
005150         END-IF
005160     END-IF.
005170     ADD RA-CEL-CREDIT (RA-LINE-SUB) TO RA-SUM-CREDIT.
005180 2460-EXIT.
005190     EXIT.
005200*
005210*----------------------------------------------------------
005220*   ASSIGN JV-YYYY-NNNNN WHEN THE VOUCHER ARRIVED WITH NO
005230*   ENTRY NUMBER OF ITS OWN.
005240*----------------------------------------------------------
005250 2500-ASSIGN-ENTRY-NUMBER.
005260     IF RA-JE-ENTRY-NUMBER = SPACES
005270         MOVE RA-JE-TRANS-YYYY TO WS-LOOKUP-YEAR
005280         PERFORM 0300-FIND-YEAR-SEQ-ROW
005290         IF RA-YSQ-WAS-FOUND
005300             ADD 1 TO RA-YSQ-LAST-SEQ (RA-YSQ-IDX)
005310             MOVE RA-YSQ-LAST-SEQ (RA-YSQ-IDX) TO RA-NEB-SEQ
005320         ELSE
005330             ADD 1 TO RA-YSQ-TAB-USED
005340             SET RA-YSQ-IDX TO RA-YSQ-TAB-USED
005350             MOVE WS-LOOKUP-YEAR TO RA-YSQ-YEAR (RA-YSQ-IDX)
005360             MOVE 1 TO RA-YSQ-LAST-SEQ (RA-YSQ-IDX)
005370             MOVE 1 TO RA-NEB-SEQ
005380         END-IF
005390         MOVE WS-LOOKUP-YEAR TO RA-NEB-YEAR
005400         MOVE RA-NEB-WHOLE TO RA-JE-ENTRY-NUMBER
005410     END-IF.
005420*
005430 2600-APPROVE-ENTRY.
005440     MOVE 'approved' TO RA-JE-STATUS.
005450*
005460 2700-POST-ENTRY.
005470     MOVE 'posted' TO RA-JE-STATUS.
005480*
005490 2800-WRITE-POSTED-JOURNAL.
005500     MOVE RA-JE-HEADER-REC TO POST-JRNL-REC.
005510     WRITE POST-JRNL-REC.
005520     MOVE 0 TO RA-LINE-SUB.
005530     PERFORM 2850-WRITE-ONE-LINE THRU 2850-EXIT
005540         RA-JE-LINE-COUNT TIMES.
005550*
005560 2850-WRITE-ONE-LINE.
005570     ADD 1 TO RA-LINE-SUB.
005580     MOVE SPACES TO RA-JE-LINE-REC.
005590     MOVE 'L' TO RA-JL-REC-TYPE.
005600     MOVE RA-JE-ENTRY-NUMBER TO RA-JL-ENTRY-NUMBER.
005610     MOVE RA-LINE-SUB TO RA-JL-SEQ.
005620     MOVE RA-CEL-ACCT-CODE (RA-LINE-SUB) TO RA-JL-ACCT-CODE.
005630     MOVE RA-CEL-ACCT-NAME (RA-LINE-SUB) TO RA-JL-ACCT-NAME.
005640     MOVE RA-CEL-DEBIT  (RA-LINE-SUB)    TO RA-JL-DEBIT.
005650     MOVE RA-CEL-CREDIT (RA-LINE-SUB)    TO RA-JL-CREDIT.
005660     MOVE RA-JE-LINE-REC TO POST-JRNL-REC.
005670     WRITE POST-JRNL-REC.
005680 2850-EXIT.
005690     EXIT.
005700*
005710*----------------------------------------------------------
005720*   REJECTED/FLAGGED VOUCHER - ONE HEADER LINE PLUS ONE
005730*   LINE PER DETAIL LINE THAT FAILED ITS OWN CHECK.
005740*----------------------------------------------------------
005750 2900-WRITE-ERROR-REPORT.
005760     MOVE RA-JE-TRANS-DATE TO RA-ENTRY-DATE-WORK.
005770     STRING RA-EDW-DD '-' RA-EDW-MM '-' RA-EDW-YYYY
005780         DELIMITED BY SIZE INTO RA-ENTRY-DATE-TEXT.
005790     MOVE SPACES TO ERROR-RPT-REC.
005800     STRING RA-ENTRY-DATE-TEXT  ' '
005810            RA-JE-ENTRY-NUMBER  ' '
005820            RA-JE-STATUS        ' '
005830            RA-ERR-REASON       DELIMITED BY SIZE
005840         INTO ERROR-RPT-REC.
005850     WRITE ERROR-RPT-REC.
005860     MOVE 0 TO RA-LINE-SUB.
005870     PERFORM 2950-WRITE-ONE-ERR-LINE THRU 2950-EXIT
005880         RA-JE-LINE-COUNT TIMES.
005890*
005900 2950-WRITE-ONE-ERR-LINE.
005910     ADD 1 TO RA-LINE-SUB.
005920     IF RA-CEL-ERR-TEXT (RA-LINE-SUB) NOT = SPACES
005930         MOVE SPACES TO ERROR-RPT-REC
005940         STRING '   LINE '                        DELIMITED
005950                    BY SIZE
005960                RA-CEL-ACCT-CODE (RA-LINE-SUB)     DELIMITED
005970                    BY SIZE
005980                ' - '                               DELIMITED
005990                    BY SIZE
006000                RA-CEL-ERR-TEXT (RA-LINE-SUB)      DELIMITED
006010                    BY SIZE
006020             INTO ERROR-RPT-REC
006030         WRITE ERROR-RPT-REC
006040     END-IF.
006050 2950-EXIT.
006060     EXIT.
006070*
006080 9000-END-RTN.
006090     DISPLAY 'RAJRNL00 RUN COMPLETE FOR RUN-ID '
006100         UPON CRT AT 2001.
006110     DISPLAY WS-RUN-ID              UPON CRT AT 2034.
006120     DISPLAY 'VOUCHERS READ     = '  UPON CRT AT 2101.
006130     DISPLAY RA-VOUCHER-CTR         UPON CRT AT 2122.
006140     DISPLAY 'VOUCHERS POSTED   = '  UPON CRT AT 2201.
006150     DISPLAY RA-POSTED-CTR          UPON CRT AT 2222.
006160     DISPLAY 'VOUCHERS REJECTED = '  UPON CRT AT 2301.
006170     DISPLAY RA-REJECTED-CTR        UPON CRT AT 2322.
006180     CLOSE JRNL-IN-FILE.
006190     CLOSE POST-JRNL-FILE.
006200     CLOSE ERROR-RPT-FILE.
006210     STOP RUN.
