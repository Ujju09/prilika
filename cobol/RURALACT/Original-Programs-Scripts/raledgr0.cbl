000100*****************************************************************
000110*                                                              *
000120*   RALEDGR0 - ACCOUNT LEDGER (STATEMENT OF ACCOUNT) REPORT   *
000130*   FOR THE RURAL C AND F LEDGER SYSTEM.  READS THE POSTED-   *
000140*   JOURNAL FILE FOR ONE ACCOUNT CODE, PRINTS AN OPENING       *
000150*   BALANCE (WHEN A START DATE IS GIVEN), ONE LINE PER         *
000160*   POSTED TRANSACTION IN THE DATE RANGE WITH A RUNNING        *
000170*   BALANCE, THEN TOTALS AND THE CLOSING BALANCE.               *
000180*                                                                *
000190*   RUN WITH:  RALEDGR0 <RUN-ID> <ACCT-CODE> <START> <END>     *
000200*              START/END ARE YYYYMMDD OR ZERO FOR NO BOUND.    *
000210*                                                                *
000220*   TARGET-ACCOUNT LINES ARE PULLED OFF THE POSTED-JOURNAL     *
000230*   FILE AND RUN THROUGH A SORT (TRANS-DATE/ENTRY-NUMBER/LINE  *
000240*   SEQUENCE ASCENDING) BEFORE THE OPENING-BALANCE CUT AND     *
000250*   RUNNING-BALANCE PRINT PASS - RAJRNL00 WRITES HEADER/LINE   *
000260*   GROUPS IN INPUT-BATCH ORDER, NOT DATE ORDER, SO THIS       *
000270*   PROGRAM CANNOT TRUST THE FILE'S OWN WRITE SEQUENCE.        *
000280*                                                                *
000290*   CHANGE LOG.                                                *
000300*   19-JUN-91  RKS  CHG-0200   ORIGINAL STATEMENT-OF-ACCOUNT   *
000310*                   PRINT UTILITY (CASH/BANK ONLY).             *
000320*   03-JAN-94  SDV  CHG-0235   OPENING BALANCE LOGIC ADDED FOR *
000330*                   MID-YEAR STATEMENT REQUESTS.                *
000340*   27-SEP-98  MPA  Y2K-0303   Y2K REVIEW - START/END DATE     *
000350*                   PARMS ARE ALREADY 8-DIGIT YYYYMMDD, NO      *
000360*                   CHANGE REQUIRED.  SIGNED OFF.               *
000370*   11-DEC-01  SDV  CHG-0357   RUNNING BALANCE WIDENED AND     *
000380*                   SIGNED SO OVERDRAWN CASH ACCOUNTS PRINT     *
000390*                   WITH A TRAILING MINUS.                      *
000400*   19-FEB-18  RKS  CHG-0423   CHART LOAD TABLE NOW COPIED     *
000410*                   FROM RACOACT INSTEAD OF BEING TYPED HERE.   *
000420*   14-MAY-18  RKS  CHG-0428   AUDIT QUERY ON THE SHREE CEMENT *
000430*                   A/C STATEMENT SHOWED A WRONG RUNNING        *
000440*                   BALANCE - THAT DAY'S VOUCHER BATCH POSTED   *
000450*                   OUT OF DATE ORDER AND THIS PROGRAM PRINTED  *
000460*                   LINES IN THE FILE'S WRITE ORDER INSTEAD OF  *
000470*                   DATE ORDER.  ADDED A SORT STEP (INPUT/      *
000480*                   OUTPUT PROCEDURE) ON TRANS-DATE, ENTRY      *
000490*                   NUMBER AND LINE SEQUENCE - SAME IDIOM AS    *
000500*                   RAJREG00'S SORT.                            *
000510*****************************************************************
000520  IDENTIFICATION DIVISION.
000530  PROGRAM-ID.     RALEDGR0.
000540  AUTHOR.         S D VERMA.
000550  INSTALLATION.   SHREE BALAJI C AND F AGENCY - JAIPUR.
000560  DATE-WRITTEN.   19-JUN-1991.
000570  DATE-COMPILED.  14-MAY-2018.
000580  SECURITY.       COMPANY CONFIDENTIAL - ACCOUNTS DEPT ONLY.
000590*
000600  ENVIRONMENT DIVISION.
000610*
000620  CONFIGURATION SECTION.
000630  SPECIAL-NAMES.
000640      CONSOLE IS CRT
000650      CLASS  NUMERIC-SIGN   FOR '+' '-'.
000660*
000670  INPUT-OUTPUT SECTION.
000680  FILE-CONTROL.
000690*    VALIDATED, NUMBERED, POSTED VOUCHERS - INPUT TO EVERY
000700*    STATEMENT PROGRAM.
000710      SELECT POST-JRNL-FILE ASSIGN TO DYNAMIC POST-JRNL-PATH
000720             ORGANIZATION IS LINE SEQUENTIAL.
000730*    ACCOUNT LEDGER PRINT FILE.
000740      SELECT LEDGER-RPT-FILE ASSIGN TO DYNAMIC LEDGER-RPT-PATH
000750             ORGANIZATION IS LINE SEQUENTIAL.
000760*    SORT WORK FILE - HOLDS ONE SLIP PER TARGET-ACCOUNT LINE,
000770*    CARRYING EVERYTHING THE PRINT PASS NEEDS OFF THE OWNING
000780*    HEADER SO THE HEADER RECORD ITSELF NEVER HAS TO BE
000790*    REREAD AFTER THE SORT.
000800      SELECT SORT-LDG-FILE  ASSIGN TO SORTWK1.
000810*
000820  DATA DIVISION.
000830*
000840  FILE SECTION.
000850*
000860  FD  POST-JRNL-FILE
000870      LABEL RECORDS ARE STANDARD
000880      RECORD CONTAINS 200 CHARACTERS
000890      DATA RECORD IS POST-JRNL-REC.
000900  01  POST-JRNL-REC                PIC X(200).
000910*
000920  FD  LEDGER-RPT-FILE
000930      LABEL RECORDS ARE STANDARD
000940      RECORD CONTAINS 132 CHARACTERS
000950      DATA RECORD IS LEDGER-RPT-REC.
000960  01  LEDGER-RPT-REC                PIC X(132).
000970*
000980  SD  SORT-LDG-FILE.
000990  01  SR-LDG-REC.
001000      05  SR-TRANS-DATE       PIC 9(08).
001010      05  SR-ENTRY-NUMBER     PIC X(13).
001020      05  SR-LINE-SEQ         PIC 9(03).
001030      05  SR-NARRATION        PIC X(80).
001040      05  SR-DEBIT            PIC 9(13)V99 COMP-3.
001050      05  SR-CREDIT           PIC 9(13)V99 COMP-3.
001060      05  FILLER              PIC X(20).
001070*
001080  WORKING-STORAGE SECTION.
001090*
001100  COPY RACOACT.
001110  COPY RACOJEH.
001120  COPY RACOJEL.
001130  COPY RACOLDG.
001140*
001150*----------------------------------------------------------
001160*   RUN PARAMETERS AND FILE PATHS.
001170*----------------------------------------------------------
001180  01  WS-COMMAND-LINE-AREA.
001190      05  WS-COMMAND-LINE             PIC X(80).
001200      05  FILLER                      PIC X(08).
001210  01  WS-COMMAND-LINE-R REDEFINES WS-COMMAND-LINE-AREA.
001220      05  WS-CL-RUN-ID                PIC X(08).
001230      05  FILLER                      PIC X(80).
001240  01  WS-RUN-PARMS.
001250      05  WS-RUN-ID                   PIC X(08).
001260      05  WS-TARGET-ACCT-CODE         PIC X(10).
001270      05  WS-START-DATE               PIC 9(08).
001280      05  WS-END-DATE                 PIC 9(08).
001290      05  FILLER                      PIC X(04).
001300  01  WS-FILE-PATHS.
001310      05  POST-JRNL-PATH              PIC X(60).
001320      05  LEDGER-RPT-PATH             PIC X(60).
001330      05  FILLER                      PIC X(12).
001340*
001350*----------------------------------------------------------
001360*   SWITCHES AND TARGET-ACCOUNT WORK AREA.
001370*----------------------------------------------------------
001380  01  RA-SWITCHES.
001390      05  EOF-SW                      PIC 9(01) COMP VALUE 0.
001400          88  RA-END-OF-INPUT             VALUE 1.
001410      05  SRT-EOF-SW                  PIC 9(01) COMP VALUE 0.
001420          88  RA-END-OF-SORT              VALUE 1.
001430      05  RA-INCLUDE-SW               PIC X(01) VALUE 'N'.
001440          88  RA-ACCT-IS-INCLUDED         VALUE 'Y'.
001450      05  WS-OPENING-PRINTED-SW       PIC X(01) VALUE 'N'.
001460          88  RA-OPENING-PRINTED          VALUE 'Y'.
001470      05  FILLER                      PIC X(04).
001480  01  WS-TARGET-WORK.
001490      05  WS-TARGET-NAME              PIC X(40) VALUE SPACES.
001500      05  WS-TARGET-TYPE              PIC X(10) VALUE SPACES.
001510      05  WS-LOOKUP-CODE              PIC X(10) VALUE SPACES.
001520      05  WS-OPENING-BAL          PIC S9(13)V99 COMP-3 VALUE +0.
001530      05  WS-RUNNING-BAL          PIC S9(13)V99 COMP-3 VALUE +0.
001540      05  WS-TOTAL-DEBIT          PIC S9(13)V99 COMP-3 VALUE +0.
001550      05  WS-TOTAL-CREDIT         PIC S9(13)V99 COMP-3 VALUE +0.
001560      05  FILLER                      PIC X(06).
001570*
001580*----------------------------------------------------------
001590*   ACCOUNT-HEADER PRINT-LINE OVERLAY.
001600*----------------------------------------------------------
001610  01  LEDGER-HEADER-LINE REDEFINES LEDGER-RPT-REC.
001620      05  LHD-LABEL                   PIC X(20).
001630      05  LHD-CODE                    PIC X(10).
001640      05  FILLER                      PIC X(02).
001650      05  LHD-NAME                    PIC X(40).
001660      05  FILLER                      PIC X(02).
001670      05  LHD-TYPE                    PIC X(10).
001680      05  FILLER                      PIC X(48).
001690*
001700*----------------------------------------------------------
001710*   TRANSACTION / OPENING / TOTALS PRINT-LINE OVERLAY.  A
001720*   NEGATIVE (OVERDRAWN) BALANCE PRINTS WITH A TRAILING
001730*   MINUS PER CHG-0357.
001740*----------------------------------------------------------
001750  01  LEDGER-DETAIL-LINE REDEFINES LEDGER-RPT-REC.
001760      05  LDL-DATE                    PIC X(10).
001770      05  FILLER                      PIC X(02).
001780      05  LDL-ENTRY                   PIC X(13).
001790      05  FILLER                      PIC X(02).
001800      05  LDL-NARRATION               PIC X(40).
001810      05  FILLER                      PIC X(02).
001820      05  LDL-DEBIT                   PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
001830      05  FILLER                      PIC X(02).
001840      05  LDL-CREDIT                  PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
001850      05  FILLER                      PIC X(02).
001860      05  LDL-BALANCE                 PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
001870      05  FILLER                      PIC X(03).
001880  PROCEDURE DIVISION.
001890*
001900  1000-MAIN-LINE.
001910      PERFORM 0010-INITIALIZE.
001920      PERFORM 1000-LOAD-CHART-TABLE.
001930      MOVE WS-TARGET-ACCT-CODE TO WS-LOOKUP-CODE.
001940      PERFORM 0200-LOOKUP-ACCOUNT.
001950      IF RA-ACCT-NOT-FOUND
001960          DISPLAY '!!!! ACCOUNT CODE NOT ON CHART'
001970              UPON CRT AT 2301
001980          DISPLAY WS-TARGET-ACCT-CODE  UPON CRT AT 2334
001990      ELSE
002000          MOVE RA-ACCT-TAB-NAME (RA-ACCT-IDX) TO WS-TARGET-NAME
002010          MOVE RA-ACCT-TAB-TYPE (RA-ACCT-IDX) TO WS-TARGET-TYPE
002020          PERFORM 1150-PRINT-LEDGER-HEADER
002030          SORT SORT-LDG-FILE
002040              ON ASCENDING KEY SR-TRANS-DATE
002050              ON ASCENDING KEY SR-ENTRY-NUMBER
002060              ON ASCENDING KEY SR-LINE-SEQ
002070              INPUT PROCEDURE  IS 2000-BUILD-SORT-INPUT
002080              OUTPUT PROCEDURE IS 3000-PRINT-SORTED-LEDGER
002090          PERFORM 1400-PRINT-LEDGER-TOTALS
002100      END-IF.
002110      PERFORM 9000-END-RTN.
002120*
002130  0010-INITIALIZE.
002140      DISPLAY SPACES UPON CRT.
002150      ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
002160      MOVE ZEROS  TO WS-START-DATE WS-END-DATE.
002170      MOVE SPACES TO WS-RUN-ID WS-TARGET-ACCT-CODE.
002180      UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
002190          INTO WS-RUN-ID WS-TARGET-ACCT-CODE
002200               WS-START-DATE WS-END-DATE.
002210      IF WS-RUN-ID = SPACES OR WS-TARGET-ACCT-CODE = SPACES
002220          DISPLAY '!!!! ENTER RUN-ID AND ACCOUNT CODE'
002230              UPON CRT AT 2301
002240          STOP RUN.
002250      DISPLAY '* * * B E G I N   R A L E D G R 0 * * *'
002260          UPON CRT AT 0101.
002270      STRING 'POSTJRNL' WS-RUN-ID '.DAT' DELIMITED BY SIZE
002280          INTO POST-JRNL-PATH.
002290      STRING 'LEDGER' WS-TARGET-ACCT-CODE WS-RUN-ID '.DAT'
002300          DELIMITED BY SIZE INTO LEDGER-RPT-PATH.
002310      OPEN OUTPUT LEDGER-RPT-FILE.
002320*
002330*----------------------------------------------------------
002340*   LOAD THE 15-ROW CHART OF ACCOUNTS TABLE FROM THE VALUE
002350*   CLAUSES IN COPY RACOACT.
002360*----------------------------------------------------------
002370  1000-LOAD-CHART-TABLE.
002380      MOVE 0 TO RA-ACCT-TAB-SUB.
002390      PERFORM 1050-LOAD-ONE-ACCT THRU 1050-EXIT
002400          RA-ACCT-TAB-MAX TIMES.
002410*
002420  1050-LOAD-ONE-ACCT.
002430      ADD 1 TO RA-ACCT-TAB-SUB.
002440      MOVE RA-CII-CODE (RA-ACCT-TAB-SUB)
002450          TO RA-ACCT-TAB-CODE (RA-ACCT-TAB-SUB).
002460      MOVE RA-CII-NAME (RA-ACCT-TAB-SUB)
002470          TO RA-ACCT-TAB-NAME (RA-ACCT-TAB-SUB).
002480      MOVE RA-CII-TYPE (RA-ACCT-TAB-SUB)
002490          TO RA-ACCT-TAB-TYPE (RA-ACCT-TAB-SUB).
002500      MOVE RA-CII-SUBTYPE (RA-ACCT-TAB-SUB)
002510          TO RA-ACCT-TAB-SUBTYPE (RA-ACCT-TAB-SUB).
002520      MOVE RA-CII-ACTIVE (RA-ACCT-TAB-SUB)
002530          TO RA-ACCT-TAB-ACTIVE (RA-ACCT-TAB-SUB).
002540  1050-EXIT.
002550      EXIT.
002560*
002570*----------------------------------------------------------
002580*   LOOK UP WS-LOOKUP-CODE IN THE CHART TABLE.
002590*----------------------------------------------------------
002600  0200-LOOKUP-ACCOUNT.
002610      MOVE 'N' TO RA-ACCT-FOUND-SW.
002620      SET RA-ACCT-IDX TO 1.
002630      SEARCH RA-ACCT-TAB-ROW
002640          AT END
002650              MOVE 'N' TO RA-ACCT-FOUND-SW
002660          WHEN RA-ACCT-TAB-CODE (RA-ACCT-IDX) = WS-LOOKUP-CODE
002670              MOVE 'Y' TO RA-ACCT-FOUND-SW.
002680*
002690*----------------------------------------------------------
002700*   PRINT THE ACCOUNT-HEADER LINE.
002710*----------------------------------------------------------
002720  1150-PRINT-LEDGER-HEADER.
002730      MOVE SPACES TO LEDGER-RPT-REC.
002740      MOVE 'ACCOUNT LEDGER'      TO LHD-LABEL.
002750      MOVE WS-TARGET-ACCT-CODE   TO LHD-CODE.
002760      MOVE WS-TARGET-NAME        TO LHD-NAME.
002770      MOVE WS-TARGET-TYPE        TO LHD-TYPE.
002780      WRITE LEDGER-RPT-REC.
002790      MOVE SPACES TO LEDGER-RPT-REC.
002800      WRITE LEDGER-RPT-REC.
002810*
002820*----------------------------------------------------------
002830*   SORT INPUT PROCEDURE - READS THE POSTED-JOURNAL FILE
002840*   ONCE.  A HEADER RECORD JUST SETS RA-INCLUDE-SW FOR THE
002850*   LINES THAT FOLLOW IT; A LINE RECORD FOR THE TARGET
002860*   ACCOUNT ON A POSTED HEADER RELEASES ONE SORT SLIP.
002870*----------------------------------------------------------
002880  2000-BUILD-SORT-INPUT.
002890      OPEN INPUT POST-JRNL-FILE.
002900      PERFORM 2100-READ-ONE-JRNL-REC THRU 2100-EXIT
002910          UNTIL RA-END-OF-INPUT.
002920      CLOSE POST-JRNL-FILE.
002930  2000-EXIT.
002940      EXIT.
002950*
002960  2100-READ-ONE-JRNL-REC.
002970      READ POST-JRNL-FILE AT END MOVE 1 TO EOF-SW.
002980      IF NOT RA-END-OF-INPUT
002990          IF POST-JRNL-REC (1:1) = 'H'
003000              MOVE POST-JRNL-REC TO RA-JE-HEADER-REC
003010              MOVE 'N' TO RA-INCLUDE-SW
003020              IF RA-ST-POSTED
003030                  MOVE 'Y' TO RA-INCLUDE-SW
003040              END-IF
003050          ELSE
003060              IF RA-ACCT-IS-INCLUDED
003070                  MOVE POST-JRNL-REC TO RA-JE-LINE-REC
003080                  IF RA-JL-ACCT-CODE = WS-TARGET-ACCT-CODE
003090                      PERFORM 2200-RELEASE-LDG-SLIP
003100                  END-IF
003110              END-IF
003120          END-IF
003130      END-IF.
003140  2100-EXIT.
003150      EXIT.
003160*
003170  2200-RELEASE-LDG-SLIP.
003180      MOVE SPACES             TO SR-LDG-REC.
003190      MOVE RA-JE-TRANS-DATE   TO SR-TRANS-DATE.
003200      MOVE RA-JL-ENTRY-NUMBER TO SR-ENTRY-NUMBER.
003210      MOVE RA-JL-SEQ          TO SR-LINE-SEQ.
003220      MOVE RA-JE-NARRATION    TO SR-NARRATION.
003230      MOVE RA-JL-DEBIT        TO SR-DEBIT.
003240      MOVE RA-JL-CREDIT       TO SR-CREDIT.
003250      RELEASE SR-LDG-REC.
003260*
003270*----------------------------------------------------------
003280*   SORT OUTPUT PROCEDURE - RETURNS THE TARGET-ACCOUNT
003290*   LINES IN TRANS-DATE, ENTRY-NUMBER, LINE-SEQUENCE ORDER
003300*   AND ROUTES EACH ONE TO THE OPENING-BALANCE ACCUMULATOR
003310*   OR THE DETAIL-LINE PRINTER.
003320*----------------------------------------------------------
003330  3000-PRINT-SORTED-LEDGER.
003340      PERFORM 3100-RETURN-ONE-SLIP THRU 3100-EXIT
003350          UNTIL RA-END-OF-SORT.
003360  3000-EXIT.
003370      EXIT.
003380*
003390  3100-RETURN-ONE-SLIP.
003400      RETURN SORT-LDG-FILE AT END MOVE 1 TO SRT-EOF-SW.
003410      IF NOT RA-END-OF-SORT
003420          MOVE SR-TRANS-DATE   TO RA-JE-TRANS-DATE
003430          MOVE SR-NARRATION    TO RA-JE-NARRATION
003440          MOVE SR-ENTRY-NUMBER TO RA-JL-ENTRY-NUMBER
003450          MOVE SR-DEBIT        TO RA-JL-DEBIT
003460          MOVE SR-CREDIT       TO RA-JL-CREDIT
003470          PERFORM 1120-ROUTE-LEDGER-LINE
003480      END-IF.
003490  3100-EXIT.
003500      EXIT.
003510*
003520*----------------------------------------------------------
003530*   ROUTE ONE TARGET-ACCOUNT LINE TO THE OPENING-BALANCE
003540*   ACCUMULATOR (BEFORE THE START DATE) OR THE DETAIL-LINE
003550*   PRINTER (WITHIN THE START/END DATE RANGE).
003560*----------------------------------------------------------
003570  1120-ROUTE-LEDGER-LINE.
003580      IF WS-START-DATE NOT = 0
003590              AND RA-JE-TRANS-DATE < WS-START-DATE
003600          PERFORM 1200-ACCUMULATE-OPENING-BAL
003610      ELSE
003620          IF WS-END-DATE = 0
003630                  OR RA-JE-TRANS-DATE NOT > WS-END-DATE
003640              PERFORM 1300-PRINT-LEDGER-LINE
003650          END-IF
003660      END-IF.
003670*
003680*----------------------------------------------------------
003690*   ADD ONE PRE-START-DATE LINE INTO THE OPENING BALANCE.
003700*----------------------------------------------------------
003710  1200-ACCUMULATE-OPENING-BAL.
003720      IF WS-TARGET-TYPE = 'asset' OR WS-TARGET-TYPE = 'expense'
003730          COMPUTE WS-OPENING-BAL =
003740              WS-OPENING-BAL + RA-JL-DEBIT - RA-JL-CREDIT
003750      ELSE
003760          COMPUTE WS-OPENING-BAL =
003770              WS-OPENING-BAL + RA-JL-CREDIT - RA-JL-DEBIT
003780      END-IF.
003790*
003800*----------------------------------------------------------
003810*   PRINT ONE TRANSACTION DETAIL LINE.  THE OPENING BALANCE
003820*   LINE IS DROPPED IN FIRST, LAZILY, THE FIRST TIME THIS
003830*   PARAGRAPH RUNS.
003840*----------------------------------------------------------
003850  1300-PRINT-LEDGER-LINE.
003860      IF NOT RA-OPENING-PRINTED
003870          PERFORM 1250-PRINT-OPENING-LINE
003880      END-IF.
003890      IF WS-TARGET-TYPE = 'asset' OR WS-TARGET-TYPE = 'expense'
003900          COMPUTE WS-RUNNING-BAL =
003910              WS-RUNNING-BAL + RA-JL-DEBIT - RA-JL-CREDIT
003920      ELSE
003930          COMPUTE WS-RUNNING-BAL =
003940              WS-RUNNING-BAL + RA-JL-CREDIT - RA-JL-DEBIT
003950      END-IF.
003960      ADD RA-JL-DEBIT  TO WS-TOTAL-DEBIT.
003970      ADD RA-JL-CREDIT TO WS-TOTAL-CREDIT.
003980      MOVE SPACES TO LEDGER-RPT-REC.
003990      MOVE RA-JE-TRANS-DD        TO RA-LG-DATE-PR-DD.
004000      MOVE RA-JE-TRANS-MM        TO RA-LG-DATE-PR-MM.
004010      MOVE RA-JE-TRANS-YYYY      TO RA-LG-DATE-PR-YYYY.
004020      MOVE RA-LG-DATE-PRINT      TO LDL-DATE.
004030      MOVE RA-JL-ENTRY-NUMBER    TO LDL-ENTRY.
004040      MOVE RA-JE-NARRATION       TO LDL-NARRATION.
004050      MOVE RA-JL-DEBIT           TO LDL-DEBIT.
004060      MOVE RA-JL-CREDIT          TO LDL-CREDIT.
004070      MOVE WS-RUNNING-BAL        TO LDL-BALANCE.
004080      WRITE LEDGER-RPT-REC.
004090*
004100*----------------------------------------------------------
004110*   PRINT THE OPENING BALANCE LINE (BLANK DATE/AMOUNT
004120*   COLUMNS, JUST THE OPENING FIGURE IN THE BALANCE COLUMN).
004130*----------------------------------------------------------
004140  1250-PRINT-OPENING-LINE.
004150      IF WS-START-DATE NOT = 0
004160          MOVE WS-OPENING-BAL TO WS-RUNNING-BAL
004170          MOVE SPACES TO LEDGER-RPT-REC
004180          MOVE 'OPENING BALANCE'   TO LDL-NARRATION
004190          MOVE WS-OPENING-BAL      TO LDL-BALANCE
004200          WRITE LEDGER-RPT-REC
004210      ELSE
004220          MOVE +0 TO WS-RUNNING-BAL
004230      END-IF.
004240      MOVE 'Y' TO WS-OPENING-PRINTED-SW.
004250*
004260*----------------------------------------------------------
004270*   PRINT THE TOTALS ROW AND THE CLOSING BALANCE.
004280*----------------------------------------------------------
004290  1400-PRINT-LEDGER-TOTALS.
004300      IF NOT RA-OPENING-PRINTED
004310          PERFORM 1250-PRINT-OPENING-LINE
004320      END-IF.
004330      MOVE SPACES TO LEDGER-RPT-REC.
004340      WRITE LEDGER-RPT-REC.
004350      MOVE SPACES TO LEDGER-RPT-REC.
004360      MOVE 'TOTALS'         TO LDL-NARRATION.
004370      MOVE WS-TOTAL-DEBIT   TO LDL-DEBIT.
004380      MOVE WS-TOTAL-CREDIT  TO LDL-CREDIT.
004390      WRITE LEDGER-RPT-REC.
004400      MOVE SPACES TO LEDGER-RPT-REC.
004410      MOVE 'CLOSING BALANCE' TO LDL-NARRATION.
004420      MOVE WS-RUNNING-BAL    TO LDL-BALANCE.
004430      WRITE LEDGER-RPT-REC.
004440*
004450  9000-END-RTN.
004460      DISPLAY 'RALEDGR0 RUN COMPLETE FOR RUN-ID '
004470          UPON CRT AT 2001.
004480      DISPLAY WS-RUN-ID              UPON CRT AT 2034.
004490      CLOSE LEDGER-RPT-FILE.
004500      STOP RUN.
