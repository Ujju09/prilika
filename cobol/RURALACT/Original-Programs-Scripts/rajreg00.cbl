000100*****************************************************************
000110*                                                              *
000120*   RAJREG00 - JOURNAL REGISTER FOR THE RURAL C AND F LEDGER  *
000130*   SYSTEM.  READS THE POSTED-JOURNAL FILE, SORTS THE ENTRIES *
000140*   BY TRANSACTION DATE DESCENDING AND ENTRY NUMBER            *
000150*   DESCENDING, THEN PRINTS EACH ENTRY IN TRADITIONAL FORM -   *
000160*   DEBIT LINES, CREDIT LINES, NARRATION, BLANK SEPARATOR.     *
000170*                                                               *
000180*   RUN WITH:  RAJREG00  <RUN-ID>                              *
000190*                                                               *
000192*   THE POSTED-JOURNAL FILE HOLDS POSTED ENTRIES ONLY - RAJRNL00 *
000193*   MOVES AN ENTRY STRAIGHT FROM APPROVED TO POSTED AND WRITES   *
000194*   IT IN THE SAME RUN (SEE RAJRNL00 2000-PROCESS-ENTRY), IT     *
000195*   NEVER WRITES AN APPROVED-BUT-NOT-POSTED OR PENDING-REVIEW    *
000196*   ROW TO THIS FILE.  SO READING POSTED-JOURNAL ALREADY COVERS  *
000197*   EVERY STATUS THIS BATCH RUN CAN PRODUCE - THERE IS NO        *
000198*   SEPARATE APPROVED/PENDING FILE FOR THIS PROGRAM TO PICK UP.  *
000199*                                                               *
000200*   CHANGE LOG.                                                 *
000210*   19-JUN-91  RKS  CHG-0205   ORIGINAL JOURNAL REGISTER,      *
000220*                   PRINTED IN FILE (ASCENDING ENTRY) ORDER.   *
000230*   03-JAN-94  SDV  CHG-0238   RESEQUENCED TO DATE DESCENDING  *
000240*                   THEN ENTRY NUMBER DESCENDING SO THE        *
000250*                   PROPRIETOR SEES THE LATEST VOUCHERS FIRST  *
000260*                   - ADDED THE SORT STEP FOR THIS.            *
000270*   27-SEP-98  MPA  Y2K-0306   Y2K REVIEW - TRANS-DATE IS      *
000280*                   ALREADY AN 8-DIGIT YYYYMMDD FIELD, NO      *
000290*                   CHANGE REQUIRED.  SIGNED OFF.              *
000300*   11-DEC-01  SDV  CHG-0361   LINE TABLE RAISED FROM 200 TO   *
000310*                   500 ROWS - LARGE MONTH-END RUNS WERE       *
000320*                   OVERFLOWING THE OLD LIMIT.                 *
000330*   19-FEB-18  RKS  CHG-0426   ACCOUNT NAME NOW PRINTS FROM    *
000340*                   RA-JL-ACCT-NAME ON THE LINE RECORD ITSELF  *
000350*                   (SEE RACOJEL CHG-0199) - NO CHART LOOKUP   *
000360*                   NEEDED IN THIS PROGRAM.                    *
000365*   22-MAY-18  RKS  CHG-0431   AUDIT ASKED WHY APPROVED AND    *
000366*                   PENDING-REVIEW VOUCHERS DO NOT SHOW ON THIS *
000367*                   REGISTER - CONFIRMED WITH RAJRNL00 THAT AN  *
000368*                   ENTRY IS POSTED IN THE SAME RUN IT IS       *
000369*                   APPROVED IN, SO POSTED-JOURNAL IS THE ONLY  *
000370*                   FILE THOSE STATUSES EVER REACH.  NO CODE    *
000371*                   CHANGE - NOTE ADDED ABOVE FOR THE NEXT      *
000372*                   PERSON WHO ASKS.                            *
000373*****************************************************************
000380  IDENTIFICATION DIVISION.
000390  PROGRAM-ID.     RAJREG00.
000400  AUTHOR.         S D VERMA.
000410  INSTALLATION.   SHREE BALAJI C AND F AGENCY - JAIPUR.
000420  DATE-WRITTEN.   19-JUN-1991.
000430  DATE-COMPILED.  22-MAY-2018.
000440  SECURITY.       COMPANY CONFIDENTIAL - ACCOUNTS DEPT ONLY.
000450*
000460  ENVIRONMENT DIVISION.
000470*
000480  CONFIGURATION SECTION.
000490  SPECIAL-NAMES.
000500      CONSOLE IS CRT
000510      CLASS  NUMERIC-SIGN   FOR '+' '-'.
000520*
000530  INPUT-OUTPUT SECTION.
000540  FILE-CONTROL.
000550*    VALIDATED, NUMBERED, POSTED VOUCHERS - INPUT TO EVERY
000560*    STATEMENT PROGRAM.
000570      SELECT POST-JRNL-FILE ASSIGN TO DYNAMIC POST-JRNL-PATH
000580             ORGANIZATION IS LINE SEQUENTIAL.
000590*    JOURNAL REGISTER PRINT FILE.
000600      SELECT REG-RPT-FILE   ASSIGN TO DYNAMIC REG-RPT-PATH
000610             ORGANIZATION IS LINE SEQUENTIAL.
000620*    SORT WORK FILE - HOLDS ONE KEYED SLIP PER HEADER, USED TO
000630*    DRIVE THE PRINT PASS IN DATE-DESCENDING, ENTRY-NUMBER-
000640*    DESCENDING ORDER.  THE LINES THEMSELVES STAY IN THE
000650*    RA-LINE-TAB WORKING-STORAGE TABLE AND ARE FOUND BY ENTRY
000660*    NUMBER AT PRINT TIME.
000670      SELECT SORT-REG-FILE  ASSIGN TO SORTWK1.
000680*
000690  DATA DIVISION.
000700*
000710  FILE SECTION.
000720*
000730  FD  POST-JRNL-FILE
000740      LABEL RECORDS ARE STANDARD
000750      RECORD CONTAINS 200 CHARACTERS
000760      DATA RECORD IS POST-JRNL-REC.
000770  01  POST-JRNL-REC                PIC X(200).
000780*
000790  FD  REG-RPT-FILE
000800      LABEL RECORDS ARE STANDARD
000810      RECORD CONTAINS 132 CHARACTERS
000820      DATA RECORD IS REG-RPT-REC.
000830  01  REG-RPT-REC                  PIC X(132).
000840*
000850*    SORT WORK RECORD - ONE PER POSTED HEADER.  CARRIES EVERY
000860*    FIELD THE PRINT PASS NEEDS OFF THE HEADER SO THE HEADER
000870*    RECORD ITSELF DOES NOT HAVE TO BE REREAD AFTER THE SORT.
000880  SD  SORT-REG-FILE.
000890  01  SR-SORT-REC.
000900      05  SR-TRANS-DATE       PIC 9(08).
000910      05  SR-ENTRY-NUMBER     PIC X(13).
000920      05  SR-NARRATION        PIC X(80).
000930      05  FILLER              PIC X(31).
000940*
000950  WORKING-STORAGE SECTION.
000960*
000970      COPY RACOJEH.
000980      COPY RACOJEL.
000990*
001000  01  WS-COMMAND-LINE-AREA.
001010      05  WS-COMMAND-LINE     PIC X(40).
001020  01  WS-COMMAND-LINE-R REDEFINES WS-COMMAND-LINE-AREA.
001030      05  WS-CL-RUN-ID        PIC X(08).
001040      05  FILLER              PIC X(32).
001050*
001060  01  WS-RUN-PARMS.
001070      05  WS-RUN-ID           PIC X(08).
001075      05  FILLER              PIC X(32).
001080*
001090  01  WS-FILE-PATHS.
001100      05  POST-JRNL-PATH      PIC X(20).
001110      05  REG-RPT-PATH        PIC X(20).
001115      05  FILLER              PIC X(20).
001120*
001130  01  RA-SWITCHES.
001140      05  EOF-SW              PIC 9(01)   COMP.
001150          88  RA-END-OF-INPUT             VALUE 1.
001160      05  SRT-EOF-SW          PIC 9(01)   COMP.
001170          88  RA-END-OF-SORT               VALUE 1.
001180      05  WS-LINE-PRINTED-SW PIC 9(01)   COMP.
001190          88  RA-LINE-ALREADY-PRINTED             VALUE 1.
001195      05  FILLER              PIC X(05).
001200*
001210*    LINE TABLE - HOLDS EVERY POSTED JOURNAL LINE, KEYED BY THE
001220*    OWNING HEADER'S ENTRY NUMBER, SO THE OUTPUT PASS CAN PULL
001230*    AN ENTRY'S LINES BACK TOGETHER AFTER THE HEADERS HAVE BEEN
001240*    SORTED INTO PRINT ORDER.
001250  01  RA-LINE-ACCUM-TAB.
001260      05  RA-LINE-ROW OCCURS 500 TIMES
001270                       INDEXED BY RA-LINE-IDX.
001280          10  RA-LT-ENTRY-NUMBER  PIC X(13).
001290          10  RA-LT-SEQ           PIC 9(03).
001300          10  RA-LT-ACCT-NAME     PIC X(40).
001310          10  RA-LT-DEBIT         PIC 9(13)V99 COMP-3.
001320          10  RA-LT-CREDIT        PIC 9(13)V99 COMP-3.
001330*
001340  01  RA-LINE-WORK.
001350      05  RA-LINE-TAB-MAX     PIC 9(04)   COMP.
001355      05  FILLER              PIC X(06).
001360*
001370  01  WS-REG-DATE-WORK        PIC 9(08).
001380  01  WS-REG-DATE-WORK-R REDEFINES WS-REG-DATE-WORK.
001390      05  WS-RD-YYYY          PIC 9(04).
001400      05  WS-RD-MM            PIC 9(02).
001410      05  WS-RD-DD            PIC 9(02).
001420  01  WS-REG-DATE-TEXT        PIC X(10).
001430*
001440  01  REG-HEADER-LINE REDEFINES REG-RPT-REC.
001450      05  RHD-TEXT            PIC X(60).
001460      05  FILLER              PIC X(72).
001470*
001480  01  REG-DETAIL-LINE REDEFINES REG-RPT-REC.
001490      05  RDL-DATE            PIC X(10).
001500      05  FILLER              PIC X(02).
001510      05  RDL-PARTICULARS     PIC X(48).
001520      05  RDL-DEBIT           PIC ZZZ,ZZZ,ZZ9.99.
001530      05  FILLER              PIC X(01).
001540      05  RDL-CREDIT          PIC ZZZ,ZZZ,ZZ9.99.
001550      05  FILLER              PIC X(02).
001560      05  FILLER              PIC X(41).
001570*
001580  PROCEDURE DIVISION.
001590*
001600  1000-MAIN-LINE.
001610      PERFORM 0010-INITIALIZE.
001620      SORT SORT-REG-FILE
001630          ON DESCENDING KEY SR-TRANS-DATE
001640          ON DESCENDING KEY SR-ENTRY-NUMBER
001650          INPUT PROCEDURE  IS 2000-BUILD-SORT-INPUT
001660          OUTPUT PROCEDURE IS 3000-PRINT-SORTED-REGISTER.
001670      PERFORM 9000-END-RTN.
001680*
001690  0010-INITIALIZE.
001700      DISPLAY SPACES UPON CRT.
001710      ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001720      UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001730          INTO WS-RUN-ID.
001740      IF WS-RUN-ID = SPACES
001750          DISPLAY '!!!! ENTER RUN-ID FOR THE REGISTER RUN'
001760              UPON CRT AT 2301
001770          STOP RUN.
001780      DISPLAY '* * * B E G I N   R A J R E G 0 0 * * *'
001790          UPON CRT AT 0101.
001800      STRING 'POSTJRNL' WS-RUN-ID '.DAT' DELIMITED BY SIZE
001810          INTO POST-JRNL-PATH.
001820      STRING 'JRNLREG' WS-RUN-ID '.DAT' DELIMITED BY SIZE
001830          INTO REG-RPT-PATH.
001840      MOVE 0 TO RA-LINE-TAB-MAX.
001850*
001860*----------------------------------------------------------
001870*   SORT INPUT PROCEDURE - READS THE POSTED-JOURNAL FILE
001880*   ONCE.  EACH HEADER RECORD RELEASES ONE SORT-KEY SLIP;
001890*   EACH LINE RECORD IS FILED AWAY IN RA-LINE-ACCUM-TAB
001900*   AGAINST ITS OWNER'S ENTRY NUMBER FOR THE PRINT PASS.
001910*----------------------------------------------------------
001920  2000-BUILD-SORT-INPUT.
001930      OPEN INPUT POST-JRNL-FILE.
001940      PERFORM 2100-READ-ONE-JRNL-REC THRU 2100-EXIT
001950          UNTIL RA-END-OF-INPUT.
001960      CLOSE POST-JRNL-FILE.
001970  2000-EXIT.
001980      EXIT.
001990*
002000  2100-READ-ONE-JRNL-REC.
002010      READ POST-JRNL-FILE AT END MOVE 1 TO EOF-SW.
002020      IF NOT RA-END-OF-INPUT
002030          IF POST-JRNL-REC (1:1) = 'H'
002040              MOVE POST-JRNL-REC TO RA-JE-HEADER-REC
002050              IF RA-ST-POSTED
002060                  PERFORM 2200-RELEASE-HDR-SLIP
002070              END-IF
002080          ELSE
002090              MOVE POST-JRNL-REC TO RA-JE-LINE-REC
002100              IF RA-LINE-TAB-MAX < 500
002110                  PERFORM 2300-FILE-ONE-LINE
002120              END-IF
002130          END-IF
002140      END-IF.
002150  2100-EXIT.
002160      EXIT.
002170*
002180  2200-RELEASE-HDR-SLIP.
002190      MOVE SPACES             TO SR-SORT-REC.
002200      MOVE RA-JE-TRANS-DATE   TO SR-TRANS-DATE.
002210      MOVE RA-JE-ENTRY-NUMBER TO SR-ENTRY-NUMBER.
002220      MOVE RA-JE-NARRATION    TO SR-NARRATION.
002230      RELEASE SR-SORT-REC.
002240*
002250  2300-FILE-ONE-LINE.
002260      ADD 1 TO RA-LINE-TAB-MAX.
002270      SET RA-LINE-IDX TO RA-LINE-TAB-MAX.
002280      MOVE RA-JL-ENTRY-NUMBER TO RA-LT-ENTRY-NUMBER (RA-LINE-IDX).
002290      MOVE RA-JL-SEQ          TO RA-LT-SEQ          (RA-LINE-IDX).
002300      MOVE RA-JL-ACCT-NAME    TO RA-LT-ACCT-NAME    (RA-LINE-IDX).
002310      MOVE RA-JL-DEBIT        TO RA-LT-DEBIT        (RA-LINE-IDX).
002320      MOVE RA-JL-CREDIT       TO RA-LT-CREDIT       (RA-LINE-IDX).
002330*
002340*----------------------------------------------------------
002350*   SORT OUTPUT PROCEDURE - RETURNS THE HEADER SLIPS IN
002360*   DATE-DESCENDING, ENTRY-NUMBER-DESCENDING ORDER AND
002370*   PRINTS ONE FULL JOURNAL ENTRY PER SLIP.
002380*----------------------------------------------------------
002390  3000-PRINT-SORTED-REGISTER.
002400      OPEN OUTPUT REG-RPT-FILE.
002410      PERFORM 3050-PRINT-REG-HEADER.
002420      PERFORM 3100-RETURN-ONE-SLIP THRU 3100-EXIT
002430          UNTIL RA-END-OF-SORT.
002440      CLOSE REG-RPT-FILE.
002450  3000-EXIT.
002460      EXIT.
002470*
002480  3050-PRINT-REG-HEADER.
002490      MOVE SPACES TO REG-RPT-REC.
002500      MOVE 'JOURNAL REGISTER' TO RHD-TEXT.
002510      WRITE REG-RPT-REC FROM REG-HEADER-LINE.
002520      MOVE SPACES TO REG-RPT-REC.
002530      WRITE REG-RPT-REC.
002540*
002550  3100-RETURN-ONE-SLIP.
002560      RETURN SORT-REG-FILE AT END MOVE 1 TO SRT-EOF-SW.
002570      IF NOT RA-END-OF-SORT
002580          PERFORM 3200-PRINT-ONE-ENTRY
002590      END-IF.
002600  3100-EXIT.
002610      EXIT.
002620*
002630  3200-PRINT-ONE-ENTRY.
002640      MOVE SR-TRANS-DATE TO WS-REG-DATE-WORK.
002650      STRING WS-RD-DD '-' WS-RD-MM '-' WS-RD-YYYY
002660          DELIMITED BY SIZE INTO WS-REG-DATE-TEXT.
002670      MOVE 0 TO WS-LINE-PRINTED-SW.
002680      PERFORM 3300-PRINT-DEBIT-LINES THRU 3300-EXIT
002690          VARYING RA-LINE-IDX FROM 1 BY 1
002700          UNTIL RA-LINE-IDX > RA-LINE-TAB-MAX.
002710      PERFORM 3400-PRINT-CREDIT-LINES THRU 3400-EXIT
002720          VARYING RA-LINE-IDX FROM 1 BY 1
002730          UNTIL RA-LINE-IDX > RA-LINE-TAB-MAX.
002740      PERFORM 3500-PRINT-NARRATION-LINE.
002750      MOVE SPACES TO REG-RPT-REC.
002760      WRITE REG-RPT-REC.
002770*
002780  3300-PRINT-DEBIT-LINES.
002790      IF RA-LT-ENTRY-NUMBER (RA-LINE-IDX) = SR-ENTRY-NUMBER
002800              AND RA-LT-DEBIT (RA-LINE-IDX) > 0
002810          MOVE SPACES TO REG-RPT-REC
002820          IF NOT RA-LINE-ALREADY-PRINTED
002830              MOVE WS-REG-DATE-TEXT TO RDL-DATE
002840              MOVE 1 TO WS-LINE-PRINTED-SW
002850          END-IF
002860          STRING RA-LT-ACCT-NAME (RA-LINE-IDX) ' DR.'
002870              DELIMITED BY SIZE INTO RDL-PARTICULARS
002880          MOVE RA-LT-DEBIT (RA-LINE-IDX) TO RDL-DEBIT
002890          WRITE REG-RPT-REC FROM REG-DETAIL-LINE
002900      END-IF.
002910  3300-EXIT.
002920      EXIT.
002930*
002940  3400-PRINT-CREDIT-LINES.
002950      IF RA-LT-ENTRY-NUMBER (RA-LINE-IDX) = SR-ENTRY-NUMBER
002960              AND RA-LT-CREDIT (RA-LINE-IDX) > 0
002970          MOVE SPACES TO REG-RPT-REC
002980          IF NOT RA-LINE-ALREADY-PRINTED
002990              MOVE WS-REG-DATE-TEXT TO RDL-DATE
003000              MOVE 1 TO WS-LINE-PRINTED-SW
003010          END-IF
003020          STRING '   TO ' RA-LT-ACCT-NAME (RA-LINE-IDX)
003030              DELIMITED BY SIZE INTO RDL-PARTICULARS
003040          MOVE RA-LT-CREDIT (RA-LINE-IDX) TO RDL-CREDIT
003050          WRITE REG-RPT-REC FROM REG-DETAIL-LINE
003060      END-IF.
003070  3400-EXIT.
003080      EXIT.
003090*
003100  3500-PRINT-NARRATION-LINE.
003110      MOVE SPACES TO REG-RPT-REC.
003120      STRING '(BEING ' SR-NARRATION ')'
003130          DELIMITED BY SIZE INTO RDL-PARTICULARS.
003140      WRITE REG-RPT-REC FROM REG-DETAIL-LINE.
003150*
003160  9000-END-RTN.
003170      DISPLAY 'RAJREG00 RUN COMPLETE FOR RUN-ID '
003180          UPON CRT AT 2001.
003190      DISPLAY WS-RUN-ID              UPON CRT AT 2034.
003200      STOP RUN.
