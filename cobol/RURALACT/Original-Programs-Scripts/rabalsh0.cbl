000100*****************************************************************
000110*                                                              *
000120*   RABALSH0 - BALANCE SHEET FOR THE RURAL C AND F LEDGER      *
000130*   SYSTEM.  READS THE POSTED-JOURNAL FILE ONCE TO BUILD AS-OF *
000140*   DATE BALANCES FOR EVERY CHART ACCOUNT (INCOME AND EXPENSE  *
000150*   ROWS INCLUDED, SO RETAINED EARNINGS CAN BE NETTED FROM THE *
000160*   SAME TABLE), THEN PRINTS THE ASSETS, LIABILITIES AND       *
000170*   EQUITY SECTIONS WITH A BALANCED/NOT-BALANCED TRAILER.      *
000180*                                                               *
000190*   RUN WITH:  RABALSH0  <RUN-ID>  <AS-OF-DATE YYYYMMDD>        *
000200*                                                               *
000210*   CHANGE LOG.                                                 *
000220*   19-JUN-91  RKS  CHG-0204   ORIGINAL BALANCE SHEET UTILITY - *
000230*                   ASSETS AND LIABILITIES ONLY, NO EQUITY      *
000240*                   SECTION (PROPRIETOR TOOK A HAND ACCOUNT).   *
000250*   03-JAN-94  SDV  CHG-0237   EQUITY SECTION ADDED WITH        *
000260*                   RETAINED EARNINGS CARRIED FROM THE P AND L. *
000270*   27-SEP-98  MPA  Y2K-0305   Y2K REVIEW - AS-OF-DATE PARM IS  *
000280*                   ALREADY AN 8-DIGIT YYYYMMDD FIELD, NO       *
000290*                   CHANGE REQUIRED.  SIGNED OFF.               *
000300*   11-DEC-01  SDV  CHG-0360   CURRENT/NON-CURRENT ASSET SPLIT  *
000310*                   ADDED (SECURITY DEPOSITS, FIXED ASSETS AND  *
000320*                   LONG TERM INVESTMENTS NOW SHOWN SEPARATELY).*
000330*   19-FEB-18  RKS  CHG-0425   CHART LOAD TABLE NOW COPIED FROM *
000340*                   RACOACT INSTEAD OF BEING TYPED IN HERE.     *
000345*   22-MAY-18  RKS  CHG-0430   SAME FIX AS RAPNL000 CHG-0429 -   *
000346*                   ASSET/LIABILITY/EQUITY BUILDERS ONLY TESTED  *
000347*                   ACCOUNT TYPE, NOT THE ACTIVE FLAG, SO A      *
000348*                   DEPRECATED HEAD WITH LEFTOVER POSTINGS       *
000349*                   COULD STILL SHOW UP ON THE SHEET.  ALL FOUR  *
000350*                   BUILDERS NOW SKIP INACTIVE CHART ACCOUNTS.   *
000355*****************************************************************
000360  IDENTIFICATION DIVISION.
000370  PROGRAM-ID.     RABALSH0.
000380  AUTHOR.         S D VERMA.
000390  INSTALLATION.   SHREE BALAJI C AND F AGENCY - JAIPUR.
000400  DATE-WRITTEN.   19-JUN-1991.
000410  DATE-COMPILED.  22-MAY-2018.
000420  SECURITY.       COMPANY CONFIDENTIAL - ACCOUNTS DEPT ONLY.
000430*
000440  ENVIRONMENT DIVISION.
000450*
000460  CONFIGURATION SECTION.
000470  SPECIAL-NAMES.
000480      CONSOLE IS CRT
000490      CLASS  NUMERIC-SIGN   FOR '+' '-'.
000500*
000510  INPUT-OUTPUT SECTION.
000520  FILE-CONTROL.
000530*    VALIDATED, NUMBERED, POSTED VOUCHERS - INPUT TO EVERY
000540*    STATEMENT PROGRAM.
000550      SELECT POST-JRNL-FILE ASSIGN TO DYNAMIC POST-JRNL-PATH
000560             ORGANIZATION IS LINE SEQUENTIAL.
000570*    BALANCE SHEET PRINT FILE.
000580      SELECT BS-RPT-FILE    ASSIGN TO DYNAMIC BS-RPT-PATH
000590             ORGANIZATION IS LINE SEQUENTIAL.
000600*
000610  DATA DIVISION.
000620*
000630  FILE SECTION.
000640*
000650  FD  POST-JRNL-FILE
000660      LABEL RECORDS ARE STANDARD
000670      RECORD CONTAINS 200 CHARACTERS
000680      DATA RECORD IS POST-JRNL-REC.
000690  01  POST-JRNL-REC                PIC X(200).
000700*
000710  FD  BS-RPT-FILE
000720      LABEL RECORDS ARE STANDARD
000730      RECORD CONTAINS 132 CHARACTERS
000740      DATA RECORD IS BS-RPT-REC.
000750  01  BS-RPT-REC                   PIC X(132).
000760*
000770  WORKING-STORAGE SECTION.
000780*
000790  COPY RACOACT.
000800  COPY RACOJEH.
000810  COPY RACOJEL.
000820*
000830*----------------------------------------------------------
000840*   RUN PARAMETERS AND FILE PATHS.
000850*----------------------------------------------------------
000860  01  WS-COMMAND-LINE-AREA.
000870      05  WS-COMMAND-LINE             PIC X(80).
000880      05  FILLER                      PIC X(08).
000890  01  WS-COMMAND-LINE-R REDEFINES WS-COMMAND-LINE-AREA.
000900      05  WS-CL-RUN-ID                PIC X(08).
000910      05  FILLER                      PIC X(80).
000920  01  WS-RUN-PARMS.
000930      05  WS-RUN-ID                   PIC X(08).
000940      05  WS-AS-OF-DATE               PIC 9(08).
000950      05  FILLER                      PIC X(04).
000960  01  WS-FILE-PATHS.
000970      05  POST-JRNL-PATH              PIC X(60).
000980      05  BS-RPT-PATH                 PIC X(60).
000990      05  FILLER                      PIC X(12).
001000*
001010*----------------------------------------------------------
001020*   SWITCHES.
001030*----------------------------------------------------------
001040  01  RA-SWITCHES.
001050      05  EOF-SW                      PIC 9(01) COMP VALUE 0.
001060          88  RA-END-OF-INPUT             VALUE 1.
001070      05  RA-INCLUDE-SW               PIC X(01) VALUE 'N'.
001080          88  RA-ACCT-IS-INCLUDED         VALUE 'Y'.
001090      05  FILLER                      PIC X(05).
001100*
001110*----------------------------------------------------------
001120*   PER-ACCOUNT DEBIT/CREDIT ACCUMULATORS, ONE ROW PER CHART
001130*   TABLE ROW (SAME SUBSCRIPT AS RA-ACCT-TAB-ROW), AS-OF-DATE
001140*   BALANCES FOR EVERY ACCOUNT TYPE.
001150*----------------------------------------------------------
001160  01  RA-BAL-ACCUM-TAB.
001170      05  RA-BAL-ROW OCCURS 15 TIMES.
001180          10  RA-BAL-DEBIT            PIC S9(13)V99 COMP-3
001190                                             VALUE +0.
001200          10  RA-BAL-CREDIT           PIC S9(13)V99 COMP-3
001210                                             VALUE +0.
001220  01  RA-BAL-WORK.
001230      05  RA-BAL-SIGNED               PIC S9(13)V99 COMP-3
001240                                             VALUE +0.
001250      05  RA-BS-CUR-ASSETS            PIC S9(13)V99 COMP-3
001260                                             VALUE +0.
001270      05  RA-BS-NONCUR-ASSETS         PIC S9(13)V99 COMP-3
001280                                             VALUE +0.
001290      05  RA-BS-TOT-ASSETS            PIC S9(13)V99 COMP-3
001300                                             VALUE +0.
001310      05  RA-BS-TOT-LIAB              PIC S9(13)V99 COMP-3
001320                                             VALUE +0.
001330      05  RA-BS-TOT-EQUITY            PIC S9(13)V99 COMP-3
001340                                             VALUE +0.
001350      05  RA-BS-RET-EARNINGS          PIC S9(13)V99 COMP-3
001360                                             VALUE +0.
001370      05  RA-BS-LIAB-PLUS-EQUITY      PIC S9(13)V99 COMP-3
001380                                             VALUE +0.
001390      05  RA-BS-DIFF                  PIC S9(13)V99 COMP-3
001400                                             VALUE +0.
001410      05  WS-LOOKUP-CODE              PIC X(10) VALUE SPACES.
001420      05  FILLER                      PIC X(06).
001430  01  WS-AS-OF-DATE-R REDEFINES WS-AS-OF-DATE.
001440      05  WS-AOD-YYYY                 PIC 9(04).
001450      05  WS-AOD-MM                   PIC 9(02).
001460      05  WS-AOD-DD                   PIC 9(02).
001470*
001480*----------------------------------------------------------
001490*   NUMERIC-EDITED OVERLAY OF THE PRINT BUFFER.  ONE GROUP
001500*   FOR HEADING/LABEL LINES, ONE FOR CODE/PARTICULARS/AMOUNT
001510*   DETAIL LINES (EQUITY AMOUNTS MAY BE NEGATIVE, SHOWN IN
001520*   PARENTHESES - SEE 1600-PRINT-EQUITY).
001530*----------------------------------------------------------
001540  01  BS-HEADER-LINE REDEFINES BS-RPT-REC.
001550      05  BHD-TEXT                    PIC X(60).
001560      05  FILLER                      PIC X(72).
001570  01  BS-DETAIL-LINE REDEFINES BS-RPT-REC.
001580      05  BDL-CODE                    PIC X(10).
001590      05  FILLER                      PIC X(02).
001600      05  BDL-PARTICULARS             PIC X(40).
001610      05  FILLER                      PIC X(02).
001620      05  BDL-AMOUNT                  PIC ZZZ,ZZZ,ZZZ,ZZ9.99-.
001630      05  FILLER                      PIC X(58).
001640  PROCEDURE DIVISION.
001650*
001660  1000-MAIN-LINE.
001670      PERFORM 0010-INITIALIZE.
001680      PERFORM 1000-LOAD-CHART-TABLE.
001690      PERFORM 1100-READ-POSTED-JOURNAL THRU 1100-EXIT
001700          UNTIL RA-END-OF-INPUT.
001710      PERFORM 2000-RETAINED-EARNINGS.
001720      PERFORM 1350-PRINT-BS-HEADER.
001730      PERFORM 1400-PRINT-ASSETS.
001740      PERFORM 1500-PRINT-LIABILITIES.
001750      PERFORM 1600-PRINT-EQUITY.
001760      PERFORM 1700-PRINT-TRAILER.
001770      PERFORM 9000-END-RTN.
001780*
001790  0010-INITIALIZE.
001800      DISPLAY SPACES UPON CRT.
001810      ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001820      UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001830          INTO WS-RUN-ID WS-AS-OF-DATE.
001840      IF WS-RUN-ID = SPACES OR WS-AS-OF-DATE = 0
001850          DISPLAY '!!!! ENTER RUN-ID AND AS-OF-DATE (YYYYMMDD)'
001860              UPON CRT AT 2301
001870          STOP RUN.
001880      DISPLAY '* * * B E G I N   R A B A L S H 0 * * *'
001890          UPON CRT AT 0101.
001900      STRING 'POSTJRNL' WS-RUN-ID '.DAT' DELIMITED BY SIZE
001910          INTO POST-JRNL-PATH.
001920      STRING 'BALSHEET' WS-RUN-ID '.DAT' DELIMITED BY SIZE
001930          INTO BS-RPT-PATH.
001940      OPEN INPUT  POST-JRNL-FILE.
001950      OPEN OUTPUT BS-RPT-FILE.
001960*
001970*----------------------------------------------------------
001980*   LOAD THE 15-ROW CHART OF ACCOUNTS TABLE FROM THE VALUE
001990*   CLAUSES IN COPY RACOACT AND ZERO THE BALANCE ACCUMULATORS.
002000*----------------------------------------------------------
002010  1000-LOAD-CHART-TABLE.
002020      MOVE 0 TO RA-ACCT-TAB-SUB.
002030      PERFORM 1050-LOAD-ONE-ACCT THRU 1050-EXIT
002040          RA-ACCT-TAB-MAX TIMES.
002050*
002060  1050-LOAD-ONE-ACCT.
002070      ADD 1 TO RA-ACCT-TAB-SUB.
002080      MOVE RA-CII-CODE (RA-ACCT-TAB-SUB)
002090          TO RA-ACCT-TAB-CODE (RA-ACCT-TAB-SUB).
002100      MOVE RA-CII-NAME (RA-ACCT-TAB-SUB)
002110          TO RA-ACCT-TAB-NAME (RA-ACCT-TAB-SUB).
002120      MOVE RA-CII-TYPE (RA-ACCT-TAB-SUB)
002130          TO RA-ACCT-TAB-TYPE (RA-ACCT-TAB-SUB).
002140      MOVE RA-CII-SUBTYPE (RA-ACCT-TAB-SUB)
002150          TO RA-ACCT-TAB-SUBTYPE (RA-ACCT-TAB-SUB).
002160      MOVE RA-CII-ACTIVE (RA-ACCT-TAB-SUB)
002170          TO RA-ACCT-TAB-ACTIVE (RA-ACCT-TAB-SUB).
002180      MOVE +0 TO RA-BAL-DEBIT (RA-ACCT-TAB-SUB)
002190                 RA-BAL-CREDIT (RA-ACCT-TAB-SUB).
002200  1050-EXIT.
002210      EXIT.
002220*
002230*----------------------------------------------------------
002240*   LOOK UP WS-LOOKUP-CODE IN THE CHART TABLE.  SETS
002250*   RA-ACCT-FOUND-SW AND, WHEN FOUND, RA-ACCT-IDX.
002260*----------------------------------------------------------
002270  0200-LOOKUP-ACCOUNT.
002280      MOVE 'N' TO RA-ACCT-FOUND-SW.
002290      SET RA-ACCT-IDX TO 1.
002300      SEARCH RA-ACCT-TAB-ROW
002310          AT END
002320              MOVE 'N' TO RA-ACCT-FOUND-SW
002330          WHEN RA-ACCT-TAB-CODE (RA-ACCT-IDX) = WS-LOOKUP-CODE
002340              MOVE 'Y' TO RA-ACCT-FOUND-SW.
002350*
002360*----------------------------------------------------------
002370*   READ ONE RECORD FROM THE POSTED-JOURNAL FILE.  HEADER
002380*   RECORDS ARE JUST HELD (THEIR STATUS/DATE GATE WHETHER THE
002390*   LINE RECORDS THAT FOLLOW ARE ACCUMULATED); LINE RECORDS
002400*   ADD INTO THE OWNING ACCOUNT'S DEBIT/CREDIT ACCUMULATOR
002410*   WHEN THE CURRENT HEADER PASSES THE AS-OF-DATE FILTER.
002420*----------------------------------------------------------
002430  1100-READ-POSTED-JOURNAL.
002440      READ POST-JRNL-FILE AT END MOVE 1 TO EOF-SW.
002450      IF NOT RA-END-OF-INPUT
002460          IF POST-JRNL-REC (1:1) = 'H'
002470              MOVE POST-JRNL-REC TO RA-JE-HEADER-REC
002480              MOVE 'N' TO RA-INCLUDE-SW
002490              IF RA-ST-POSTED
002500                      AND RA-JE-TRANS-DATE NOT > WS-AS-OF-DATE
002510                  MOVE 'Y' TO RA-INCLUDE-SW
002520              END-IF
002530          ELSE
002540              IF RA-ACCT-IS-INCLUDED
002550                  MOVE POST-JRNL-REC TO RA-JE-LINE-REC
002560                  PERFORM 1300-ACCUMULATE-AS-OF-BAL
002570              END-IF
002580          END-IF
002590      END-IF.
002600  1100-EXIT.
002610      EXIT.
002620*
002630*----------------------------------------------------------
002640*   ADD ONE JOURNAL LINE'S DEBIT/CREDIT INTO ITS ACCOUNT'S
002650*   ACCUMULATOR ROW.
002660*----------------------------------------------------------
002670  1300-ACCUMULATE-AS-OF-BAL.
002680      MOVE RA-JL-ACCT-CODE TO WS-LOOKUP-CODE.
002690      PERFORM 0200-LOOKUP-ACCOUNT.
002700      IF RA-ACCT-WAS-FOUND
002710          ADD RA-JL-DEBIT  TO RA-BAL-DEBIT  (RA-ACCT-IDX)
002720          ADD RA-JL-CREDIT TO RA-BAL-CREDIT (RA-ACCT-IDX)
002730      END-IF.
002740*
002750*----------------------------------------------------------
002760*   RETAINED EARNINGS - SIGNED NET P AND L FROM INCEPTION TO
002770*   THE AS-OF DATE.  THE SINGLE AS-OF READ ABOVE ALREADY
002780*   ACCUMULATED EVERY ACCOUNT'S DEBIT/CREDIT (INCOME AND
002790*   EXPENSE ROWS INCLUDED), SO THE SAME TABLE IS RE-WALKED
002800*   HERE RATHER THAN READING THE FILE A SECOND TIME (CHG-0237
002810*   - THE SHOP NEVER FACTORED THIS MATH OUT TO A SUBPROGRAM,
002820*   SO IT IS REPEATED HERE JUST AS IN RAPNL000).
002830*----------------------------------------------------------
002840  2000-RETAINED-EARNINGS.
002850      MOVE +0 TO RA-BS-RET-EARNINGS.
002860      PERFORM 2200-ADD-INCOME-EXPENSE THRU 2200-EXIT
002870          VARYING RA-ACCT-IDX FROM 1 BY 1
002880          UNTIL RA-ACCT-IDX > RA-ACCT-TAB-MAX.
002890*
002900  2200-ADD-INCOME-EXPENSE.
002910      IF RA-ACCT-TAB-TYPE (RA-ACCT-IDX) = 'income'
002920          COMPUTE RA-BAL-SIGNED =
002930              RA-BAL-CREDIT (RA-ACCT-IDX)
002940              - RA-BAL-DEBIT (RA-ACCT-IDX)
002950          ADD RA-BAL-SIGNED TO RA-BS-RET-EARNINGS
002960      END-IF.
002970      IF RA-ACCT-TAB-TYPE (RA-ACCT-IDX) = 'expense'
002980          COMPUTE RA-BAL-SIGNED =
002990              RA-BAL-DEBIT (RA-ACCT-IDX)
003000              - RA-BAL-CREDIT (RA-ACCT-IDX)
003010          SUBTRACT RA-BAL-SIGNED FROM RA-BS-RET-EARNINGS
003020      END-IF.
003030  2200-EXIT.
003040      EXIT.
003050*
003060*----------------------------------------------------------
003070*   TITLE LINE AND AS-AT DATE, PER THE HOUSE BALANCE SHEET
003080*   REPORT STYLE.
003090*----------------------------------------------------------
003100  1350-PRINT-BS-HEADER.
003110      MOVE SPACES TO BS-HEADER-LINE.
003120      MOVE 'BALANCE SHEET' TO BHD-TEXT.
003130      WRITE BS-RPT-REC FROM BS-HEADER-LINE.
003140      MOVE SPACES TO BS-HEADER-LINE.
003150      STRING 'As at: ' WS-AOD-DD '-' WS-AOD-MM '-' WS-AOD-YYYY
003160          DELIMITED BY SIZE INTO BHD-TEXT.
003170      WRITE BS-RPT-REC FROM BS-HEADER-LINE.
003180*
003190*----------------------------------------------------------
003200*   ASSETS - CURRENT ASSETS SUBSECTION FIRST, THEN NON-
003210*   CURRENT (SECURITY DEPOSIT / FIXED ASSET / LONG TERM
003220*   INVESTMENT SUBTYPES), EACH WITH A SUBTOTAL, PER CHG-0360.
003230*----------------------------------------------------------
003240  1400-PRINT-ASSETS.
003250      MOVE +0 TO RA-BS-CUR-ASSETS RA-BS-NONCUR-ASSETS.
003260      MOVE SPACES TO BS-HEADER-LINE.
003270      MOVE 'ASSETS' TO BHD-TEXT.
003280      WRITE BS-RPT-REC FROM BS-HEADER-LINE.
003290      MOVE SPACES TO BS-HEADER-LINE.
003300      MOVE 'Current Assets' TO BHD-TEXT.
003310      WRITE BS-RPT-REC FROM BS-HEADER-LINE.
003320      PERFORM 1450-BUILD-CUR-ASSET THRU 1450-EXIT
003330          VARYING RA-ACCT-IDX FROM 1 BY 1
003340          UNTIL RA-ACCT-IDX > RA-ACCT-TAB-MAX.
003350      MOVE SPACES TO BS-DETAIL-LINE.
003360      MOVE 'Total Current Assets' TO BDL-PARTICULARS.
003370      MOVE RA-BS-CUR-ASSETS TO BDL-AMOUNT.
003380      WRITE BS-RPT-REC FROM BS-DETAIL-LINE.
003390      MOVE SPACES TO BS-HEADER-LINE.
003400      MOVE 'Non-Current Assets' TO BHD-TEXT.
003410      WRITE BS-RPT-REC FROM BS-HEADER-LINE.
003420      PERFORM 1460-BUILD-NONCUR-ASSET THRU 1460-EXIT
003430          VARYING RA-ACCT-IDX FROM 1 BY 1
003440          UNTIL RA-ACCT-IDX > RA-ACCT-TAB-MAX.
003450      MOVE SPACES TO BS-DETAIL-LINE.
003460      MOVE 'Total Non-Current Assets' TO BDL-PARTICULARS.
003470      MOVE RA-BS-NONCUR-ASSETS TO BDL-AMOUNT.
003480      WRITE BS-RPT-REC FROM BS-DETAIL-LINE.
003490      ADD RA-BS-CUR-ASSETS RA-BS-NONCUR-ASSETS
003500          GIVING RA-BS-TOT-ASSETS.
003510      MOVE SPACES TO BS-DETAIL-LINE.
003520      MOVE 'TOTAL ASSETS' TO BDL-PARTICULARS.
003530      MOVE RA-BS-TOT-ASSETS TO BDL-AMOUNT.
003540      WRITE BS-RPT-REC FROM BS-DETAIL-LINE.
003550*
003560  1450-BUILD-CUR-ASSET.
003565      IF RA-ACCT-TAB-ACTIVE (RA-ACCT-IDX) = 'Y'
003570          IF RA-ACCT-TAB-TYPE (RA-ACCT-IDX) = 'asset'
003580                  AND RA-ACCT-TAB-SUBTYPE (RA-ACCT-IDX)
003590                      NOT = 'security_deposit'
003600                  AND RA-ACCT-TAB-SUBTYPE (RA-ACCT-IDX)
003610                      NOT = 'fixed_asset'
003620                  AND RA-ACCT-TAB-SUBTYPE (RA-ACCT-IDX)
003630                      NOT = 'long_term_investment'
003640              COMPUTE RA-BAL-SIGNED =
003650                  RA-BAL-DEBIT (RA-ACCT-IDX)
003660                  - RA-BAL-CREDIT (RA-ACCT-IDX)
003670              IF RA-BAL-SIGNED NOT = 0
003680                  ADD RA-BAL-SIGNED TO RA-BS-CUR-ASSETS
003690                  MOVE RA-ACCT-TAB-CODE (RA-ACCT-IDX) TO BDL-CODE
003700                  MOVE RA-ACCT-TAB-NAME (RA-ACCT-IDX)
003710                      TO BDL-PARTICULARS
003720                  MOVE RA-BAL-SIGNED TO BDL-AMOUNT
003730                  WRITE BS-RPT-REC FROM BS-DETAIL-LINE
003740                  MOVE SPACES TO BS-DETAIL-LINE
003750              END-IF
003755          END-IF
003760      END-IF.
003770  1450-EXIT.
003780      EXIT.
003790*
003800  1460-BUILD-NONCUR-ASSET.
003805      IF RA-ACCT-TAB-ACTIVE (RA-ACCT-IDX) = 'Y'
003810          IF RA-ACCT-TAB-TYPE (RA-ACCT-IDX) = 'asset'
003820                  AND (RA-ACCT-TAB-SUBTYPE (RA-ACCT-IDX)
003830                          = 'security_deposit'
003840                      OR RA-ACCT-TAB-SUBTYPE (RA-ACCT-IDX)
003850                          = 'fixed_asset'
003860                      OR RA-ACCT-TAB-SUBTYPE (RA-ACCT-IDX)
003870                          = 'long_term_investment')
003880              COMPUTE RA-BAL-SIGNED =
003890                  RA-BAL-DEBIT (RA-ACCT-IDX)
003900                  - RA-BAL-CREDIT (RA-ACCT-IDX)
003910              IF RA-BAL-SIGNED NOT = 0
003920                  ADD RA-BAL-SIGNED TO RA-BS-NONCUR-ASSETS
003930                  MOVE RA-ACCT-TAB-CODE (RA-ACCT-IDX) TO BDL-CODE
003940                  MOVE RA-ACCT-TAB-NAME (RA-ACCT-IDX)
003950                      TO BDL-PARTICULARS
003960                  MOVE RA-BAL-SIGNED TO BDL-AMOUNT
003970                  WRITE BS-RPT-REC FROM BS-DETAIL-LINE
003980                  MOVE SPACES TO BS-DETAIL-LINE
003990              END-IF
003995          END-IF
004000      END-IF.
004010  1460-EXIT.
004020      EXIT.
004030*
004040*----------------------------------------------------------
004050*   LIABILITIES - ALL TREATED AS CURRENT LIABILITIES, SHOWN
004060*   WITH A SUBTOTAL EVEN WHEN THE SUBSECTION IS EMPTY.
004070*----------------------------------------------------------
004080  1500-PRINT-LIABILITIES.
004090      MOVE +0 TO RA-BS-TOT-LIAB.
004100      MOVE SPACES TO BS-HEADER-LINE.
004110      MOVE 'LIABILITIES' TO BHD-TEXT.
004120      WRITE BS-RPT-REC FROM BS-HEADER-LINE.
004130      MOVE SPACES TO BS-HEADER-LINE.
004140      MOVE 'Current Liabilities' TO BHD-TEXT.
004150      WRITE BS-RPT-REC FROM BS-HEADER-LINE.
004160      PERFORM 1550-BUILD-LIABILITY THRU 1550-EXIT
004170          VARYING RA-ACCT-IDX FROM 1 BY 1
004180          UNTIL RA-ACCT-IDX > RA-ACCT-TAB-MAX.
004190      MOVE SPACES TO BS-DETAIL-LINE.
004200      MOVE 'Total Current Liabilities' TO BDL-PARTICULARS.
004210      MOVE RA-BS-TOT-LIAB TO BDL-AMOUNT.
004220      WRITE BS-RPT-REC FROM BS-DETAIL-LINE.
004230      MOVE SPACES TO BS-DETAIL-LINE.
004240      MOVE 'TOTAL LIABILITIES' TO BDL-PARTICULARS.
004250      MOVE RA-BS-TOT-LIAB TO BDL-AMOUNT.
004260      WRITE BS-RPT-REC FROM BS-DETAIL-LINE.
004270*
004280  1550-BUILD-LIABILITY.
004285      IF RA-ACCT-TAB-ACTIVE (RA-ACCT-IDX) = 'Y'
004290          IF RA-ACCT-TAB-TYPE (RA-ACCT-IDX) = 'liability'
004300              COMPUTE RA-BAL-SIGNED =
004310                  RA-BAL-CREDIT (RA-ACCT-IDX)
004320                  - RA-BAL-DEBIT (RA-ACCT-IDX)
004330              IF RA-BAL-SIGNED NOT = 0
004340                  ADD RA-BAL-SIGNED TO RA-BS-TOT-LIAB
004350                  MOVE RA-ACCT-TAB-CODE (RA-ACCT-IDX) TO BDL-CODE
004360                  MOVE RA-ACCT-TAB-NAME (RA-ACCT-IDX)
004370                      TO BDL-PARTICULARS
004380                  MOVE RA-BAL-SIGNED TO BDL-AMOUNT
004390                  WRITE BS-RPT-REC FROM BS-DETAIL-LINE
004400                  MOVE SPACES TO BS-DETAIL-LINE
004410              END-IF
004415          END-IF
004420      END-IF.
004430  1550-EXIT.
004440      EXIT.
004450*
004460*----------------------------------------------------------
004470*   EQUITY - EVERY EQUITY ACCOUNT IS LISTED EVEN WHEN ZERO,
004480*   PLUS THE RETAINED-EARNINGS LINE.  NEGATIVE AMOUNTS PRINT
004490*   IN PARENTHESES VIA THE TRAILING-MINUS EDIT PICTURE.
004500*----------------------------------------------------------
004510  1600-PRINT-EQUITY.
004520      MOVE +0 TO RA-BS-TOT-EQUITY.
004530      MOVE SPACES TO BS-HEADER-LINE.
004540      MOVE 'EQUITY' TO BHD-TEXT.
004550      WRITE BS-RPT-REC FROM BS-HEADER-LINE.
004560      PERFORM 1650-BUILD-EQUITY-LINE THRU 1650-EXIT
004570          VARYING RA-ACCT-IDX FROM 1 BY 1
004580          UNTIL RA-ACCT-IDX > RA-ACCT-TAB-MAX.
004590      MOVE SPACES TO BS-DETAIL-LINE.
004600      MOVE 'Retained Earnings' TO BDL-PARTICULARS.
004610      MOVE RA-BS-RET-EARNINGS TO BDL-AMOUNT.
004620      WRITE BS-RPT-REC FROM BS-DETAIL-LINE.
004630      ADD RA-BS-RET-EARNINGS TO RA-BS-TOT-EQUITY.
004640      MOVE SPACES TO BS-DETAIL-LINE.
004650      MOVE 'TOTAL EQUITY' TO BDL-PARTICULARS.
004660      MOVE RA-BS-TOT-EQUITY TO BDL-AMOUNT.
004670      WRITE BS-RPT-REC FROM BS-DETAIL-LINE.
004680*
004690  1650-BUILD-EQUITY-LINE.
004695      IF RA-ACCT-TAB-ACTIVE (RA-ACCT-IDX) = 'Y'
004700          IF RA-ACCT-TAB-TYPE (RA-ACCT-IDX) = 'equity'
004710              COMPUTE RA-BAL-SIGNED =
004720                  RA-BAL-CREDIT (RA-ACCT-IDX)
004730                  - RA-BAL-DEBIT (RA-ACCT-IDX)
004740              ADD RA-BAL-SIGNED TO RA-BS-TOT-EQUITY
004750              MOVE RA-ACCT-TAB-CODE (RA-ACCT-IDX) TO BDL-CODE
004760              MOVE RA-ACCT-TAB-NAME (RA-ACCT-IDX)
004765                  TO BDL-PARTICULARS
004770              MOVE RA-BAL-SIGNED TO BDL-AMOUNT
004780              WRITE BS-RPT-REC FROM BS-DETAIL-LINE
004790              MOVE SPACES TO BS-DETAIL-LINE
004795          END-IF
004800      END-IF.
004810  1650-EXIT.
004820      EXIT.
004830*
004840*----------------------------------------------------------
004850*   TOTAL LIABILITIES + EQUITY AND THE BALANCED/NOT-BALANCED
004860*   VERDICT, WITHIN A 0.01 TOLERANCE (SAME TOLERANCE AS
004870*   RATRBAL0'S TRIAL BALANCE TRAILER).
004880*----------------------------------------------------------
004890  1700-PRINT-TRAILER.
004900      ADD RA-BS-TOT-LIAB RA-BS-TOT-EQUITY
004910          GIVING RA-BS-LIAB-PLUS-EQUITY.
004920      MOVE SPACES TO BS-DETAIL-LINE.
004930      MOVE 'TOTAL LIABILITIES + EQUITY' TO BDL-PARTICULARS.
004940      MOVE RA-BS-LIAB-PLUS-EQUITY TO BDL-AMOUNT.
004950      WRITE BS-RPT-REC FROM BS-DETAIL-LINE.
004960      COMPUTE RA-BS-DIFF =
004970          RA-BS-TOT-ASSETS - RA-BS-LIAB-PLUS-EQUITY.
004980      MOVE SPACES TO BS-RPT-REC.
004990      IF (RA-BS-DIFF < 0.01) AND (RA-BS-DIFF > -0.01)
005000          STRING 'Balance Sheet is Balanced' DELIMITED BY SIZE
005010              INTO BS-RPT-REC
005020      ELSE
005030          STRING 'NOT Balanced | Difference: ' RA-BS-DIFF
005040              DELIMITED BY SIZE INTO BS-RPT-REC
005050      END-IF.
005060      WRITE BS-RPT-REC.
005070*
005080  9000-END-RTN.
005090      DISPLAY '* * * E N D   R A B A L S H 0 * * *'
005100          UPON CRT AT 0101.
005110      CLOSE POST-JRNL-FILE.
005120      CLOSE BS-RPT-FILE.
005130      STOP RUN.
