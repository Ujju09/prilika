000100*****************************************************************
000110*                                                              *
000120*   RAPNL000 - PROFIT AND LOSS STATEMENT FOR THE RURAL C AND  *
000130*   F LEDGER SYSTEM.  READS THE POSTED-JOURNAL FILE, NETS      *
000140*   EACH INCOME ACCOUNT AT CREDIT LESS DEBIT AND EACH EXPENSE   *
000150*   ACCOUNT AT DEBIT LESS CREDIT OVER THE PERIOD ASKED FOR,     *
000160*   AND PRINTS THE INCOME, EXPENSE AND NET RESULT SECTIONS.     *
000170*                                                               *
000180*   RUN WITH:  RAPNL000  <RUN-ID>  <FROM-DATE>  <TO-DATE>       *
000190*   FROM-DATE MAY BE OMITTED FOR A "PERIOD UP TO" REPORT.       *
000200*   DATES ARE 8-DIGIT YYYYMMDD.                                 *
000210*                                                               *
000220*   CHANGE LOG.                                                 *
000230*   19-JUN-91  RKS  CHG-0203   ORIGINAL P AND L UTILITY -       *
000240*                   INCOME AND EXPENSE HEADS ONLY, NO PERIOD    *
000250*                   FROM DATE (RUN WAS ALWAYS SINCE INCEPTION). *
000260*   03-JAN-94  SDV  CHG-0236   FROM-DATE PARAMETER ADDED SO     *
000270*                   MONTHLY AND QUARTERLY P AND L CAN BE RUN.   *
000280*   27-SEP-98  MPA  Y2K-0304   Y2K REVIEW - DATE FIELDS ALREADY *
000290*                   CCYYMMDD, NO CHANGE REQUIRED.  SIGNED OFF.  *
000300*   11-DEC-01  SDV  CHG-0359   NET RESULT LINE NOW SHOWS NET    *
000310*                   LOSS IN WORDS INSTEAD OF A MINUS SIGN.      *
000320*   19-FEB-18  RKS  CHG-0424   CHART LOAD TABLE NOW COPIED FROM *
000330*                   RACOACT INSTEAD OF BEING TYPED IN HERE.     *
000335*   22-MAY-18  RKS  CHG-0429   DEPRECATED A/C A003 (OLD PETTY   *
000336*                   CASH HEAD) WAS STILL SHOWING UP ON THE      *
000337*                   INCOME/EXPENSE LINES BECAUSE THE SECTION    *
000338*                   BUILDERS ONLY TESTED ACCOUNT TYPE, NOT THE  *
000339*                   ACTIVE FLAG.  BOTH BUILDERS NOW SKIP ANY    *
000340*                   ACCOUNT MARKED INACTIVE ON THE CHART.       *
000342*   29-MAY-18  RKS  CHG-0432   COMPILE ABEND - RA-INCLUDE-SW /  *
000343*                   RA-ACCT-IS-INCLUDED WERE USED IN 1100-READ- *
000344*                   POSTED-JOURNAL BUT NEVER DECLARED IN THIS   *
000345*                   PROGRAM.  ADDED THE SAME RA-SWITCHES ENTRY  *
000346*                   RALEDGR0/RATRBAL0/RABALSH0 ALL CARRY.       *
000347*****************************************************************
000350  IDENTIFICATION DIVISION.
000360  PROGRAM-ID.     RAPNL000.
000370  AUTHOR.         S D VERMA.
000380  INSTALLATION.   SHREE BALAJI C AND F AGENCY - JAIPUR.
000390  DATE-WRITTEN.   19-JUN-1991.
000400  DATE-COMPILED.  29-MAY-2018.
000410  SECURITY.       COMPANY CONFIDENTIAL - ACCOUNTS DEPT ONLY.
000420*
000430  ENVIRONMENT DIVISION.
000440*
000450  CONFIGURATION SECTION.
000460  SPECIAL-NAMES.
000470      CONSOLE IS CRT
000480      CLASS  NUMERIC-SIGN   FOR '+' '-'.
000490*
000500  INPUT-OUTPUT SECTION.
000510  FILE-CONTROL.
000520*    VALIDATED, NUMBERED, POSTED VOUCHERS - INPUT TO EVERY
000530*    STATEMENT PROGRAM.
000540      SELECT POST-JRNL-FILE ASSIGN TO DYNAMIC POST-JRNL-PATH
000550             ORGANIZATION IS LINE SEQUENTIAL.
000560*    PROFIT AND LOSS PRINT FILE.
000570      SELECT PNL-RPT-FILE   ASSIGN TO DYNAMIC PNL-RPT-PATH
000580             ORGANIZATION IS LINE SEQUENTIAL.
000590*
000600  DATA DIVISION.
000610*
000620  FILE SECTION.
000630*
000640  FD  POST-JRNL-FILE
000650      LABEL RECORDS ARE STANDARD
000660      RECORD CONTAINS 200 CHARACTERS
000670      DATA RECORD IS POST-JRNL-REC.
000680  01  POST-JRNL-REC                PIC X(200).
000690*
000700  FD  PNL-RPT-FILE
000710      LABEL RECORDS ARE STANDARD
000720      RECORD CONTAINS 132 CHARACTERS
000730      DATA RECORD IS PNL-RPT-REC.
000740  01  PNL-RPT-REC                  PIC X(132).
000750*
000760  WORKING-STORAGE SECTION.
000770*
000780  COPY RACOACT.
000790  COPY RACOJEH.
000800  COPY RACOJEL.
000810*
000820*----------------------------------------------------------
000830*   RUN PARAMETERS AND FILE PATHS.
000840*----------------------------------------------------------
000850  01  WS-COMMAND-LINE-AREA.
000860      05  WS-COMMAND-LINE             PIC X(80).
000870      05  FILLER                      PIC X(08).
000880  01  WS-COMMAND-LINE-R REDEFINES WS-COMMAND-LINE-AREA.
000890      05  WS-CL-RUN-ID                PIC X(08).
000900      05  WS-CL-FROM-DATE             PIC X(08).
000910      05  WS-CL-TO-DATE               PIC X(08).
000920      05  FILLER                      PIC X(64).
000930  01  WS-RUN-PARMS.
000940      05  WS-RUN-ID                   PIC X(08).
000950      05  WS-FROM-DATE                PIC 9(08).
000960      05  WS-TO-DATE                  PIC 9(08).
000970      05  WS-FROM-GIVEN-SW            PIC X(01) VALUE 'N'.
000980          88  WS-FROM-DATE-GIVEN          VALUE 'Y'.
000990      05  FILLER                      PIC X(03).
001000  01  WS-FILE-PATHS.
001010      05  POST-JRNL-PATH              PIC X(60).
001020      05  PNL-RPT-PATH                PIC X(60).
001030      05  FILLER                      PIC X(12).
001040*
001050*----------------------------------------------------------
001060*   SWITCHES.
001070*----------------------------------------------------------
001080  01  RA-SWITCHES.
001090      05  EOF-SW                      PIC 9(01) COMP VALUE 0.
001100          88  RA-END-OF-INPUT             VALUE 1.
001105      05  RA-INCLUDE-SW               PIC X(01) VALUE 'N'.
001107          88  RA-ACCT-IS-INCLUDED         VALUE 'Y'.
001110      05  WS-INCOME-PRINTED-SW        PIC X(01) VALUE 'N'.
001120          88  RA-INCOME-PRINTED           VALUE 'Y'.
001130      05  WS-EXPENSE-PRINTED-SW       PIC X(01) VALUE 'N'.
001140          88  RA-EXPENSE-PRINTED          VALUE 'Y'.
001150      05  FILLER                      PIC X(04).
001160*
001170*----------------------------------------------------------
001180*   PER-ACCOUNT DEBIT/CREDIT ACCUMULATORS, ONE ROW PER CHART
001190*   TABLE ROW (SAME SUBSCRIPT AS RA-ACCT-TAB-ROW), ACCUMULATED
001200*   OVER THE PERIOD ASKED FOR.
001210*----------------------------------------------------------
001220  01  RA-BAL-ACCUM-TAB.
001230      05  RA-BAL-ROW OCCURS 15 TIMES.
001240          10  RA-BAL-DEBIT            PIC S9(13)V99 COMP-3
001250                                             VALUE +0.
001260          10  RA-BAL-CREDIT           PIC S9(13)V99 COMP-3
001270                                             VALUE +0.
001280  01  RA-BAL-WORK.
001290      05  RA-BAL-SIGNED               PIC S9(13)V99 COMP-3
001300                                             VALUE +0.
001310      05  RA-PNL-TOT-INCOME           PIC S9(13)V99 COMP-3
001320                                             VALUE +0.
001330      05  RA-PNL-TOT-EXPENSE          PIC S9(13)V99 COMP-3
001340                                             VALUE +0.
001350      05  RA-PNL-NET                  PIC S9(13)V99 COMP-3
001360                                             VALUE +0.
001370      05  WS-LOOKUP-CODE              PIC X(10) VALUE SPACES.
001380      05  FILLER                      PIC X(06).
001390  01  WS-PERIOD-WORK-DATE             PIC 9(08).
001400  01  WS-PERIOD-DATE-R REDEFINES WS-PERIOD-WORK-DATE.
001410      05  WS-PD-YYYY                  PIC 9(04).
001420      05  WS-PD-MM                    PIC 9(02).
001430      05  WS-PD-DD                    PIC 9(02).
001440  01  WS-PERIOD-TEXT-AREA.
001450      05  WS-FROM-DATE-TEXT           PIC X(10) VALUE SPACES.
001460      05  WS-TO-DATE-TEXT             PIC X(10) VALUE SPACES.
001470*
001480*----------------------------------------------------------
001490*   NUMERIC-EDITED OVERLAY OF THE PRINT BUFFER.  ONE GROUP
001500*   FOR THE SECTION-HEADING/PERIOD-LABEL LINES, ONE FOR EACH
001510*   PARTICULARS/AMOUNT DETAIL LINE.
001520*----------------------------------------------------------
001530  01  PNL-HEADER-LINE REDEFINES PNL-RPT-REC.
001540      05  PHD-TEXT                    PIC X(60).
001550      05  FILLER                      PIC X(72).
001560  01  PNL-DETAIL-LINE REDEFINES PNL-RPT-REC.
001570      05  PDL-PARTICULARS             PIC X(60).
001580      05  FILLER                      PIC X(05).
001590      05  PDL-AMOUNT                  PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
001600      05  FILLER                      PIC X(49).
001610  PROCEDURE DIVISION.
001620*
001630  1000-MAIN-LINE.
001640      PERFORM 0010-INITIALIZE.
001650      PERFORM 1000-LOAD-CHART-TABLE.
001660      PERFORM 1100-READ-POSTED-JOURNAL THRU 1100-EXIT
001670          UNTIL RA-END-OF-INPUT.
001680      PERFORM 1350-PRINT-PNL-HEADER.
001690      PERFORM 1400-PRINT-INCOME-SECTION.
001700      PERFORM 1500-PRINT-EXPENSE-SECTION.
001710      PERFORM 1600-PRINT-NET-RESULT.
001720      PERFORM 9000-END-RTN.
001730*
001740  0010-INITIALIZE.
001750      DISPLAY SPACES UPON CRT.
001760      MOVE ZEROS TO WS-CL-FROM-DATE WS-CL-TO-DATE.
001770      ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001780      UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001790          INTO WS-CL-RUN-ID WS-CL-FROM-DATE WS-CL-TO-DATE.
001800      MOVE WS-CL-RUN-ID TO WS-RUN-ID.
001810      IF WS-RUN-ID = SPACES
001820          DISPLAY '!!!! ENTER RUN-ID AND TO-DATE (YYYYMMDD)'
001830              UPON CRT AT 2301
001840          STOP RUN.
001850      IF WS-CL-TO-DATE = SPACES
001860          MOVE WS-CL-FROM-DATE TO WS-TO-DATE
001870          MOVE ZEROS TO WS-FROM-DATE
001880      ELSE
001890          MOVE WS-CL-FROM-DATE TO WS-FROM-DATE
001900          MOVE WS-CL-TO-DATE TO WS-TO-DATE
001910          MOVE 'Y' TO WS-FROM-GIVEN-SW
001920      END-IF.
001930      DISPLAY '* * * B E G I N   R A P N L 0 0 0 * * *'
001940          UPON CRT AT 0101.
001950      STRING 'POSTJRNL' WS-RUN-ID '.DAT' DELIMITED BY SIZE
001960          INTO POST-JRNL-PATH.
001970      STRING 'PNLRPT' WS-RUN-ID '.DAT' DELIMITED BY SIZE
001980          INTO PNL-RPT-PATH.
001990      OPEN INPUT  POST-JRNL-FILE.
002000      OPEN OUTPUT PNL-RPT-FILE.
002010*
002020*----------------------------------------------------------
002030*   LOAD THE 15-ROW CHART OF ACCOUNTS TABLE FROM THE VALUE
002040*   CLAUSES IN COPY RACOACT AND ZERO THE PERIOD ACCUMULATORS.
002050*----------------------------------------------------------
002060  1000-LOAD-CHART-TABLE.
002070      MOVE 0 TO RA-ACCT-TAB-SUB.
002080      PERFORM 1050-LOAD-ONE-ACCT THRU 1050-EXIT
002090          RA-ACCT-TAB-MAX TIMES.
002100*
002110  1050-LOAD-ONE-ACCT.
002120      ADD 1 TO RA-ACCT-TAB-SUB.
002130      MOVE RA-CII-CODE (RA-ACCT-TAB-SUB)
002140          TO RA-ACCT-TAB-CODE (RA-ACCT-TAB-SUB).
002150      MOVE RA-CII-NAME (RA-ACCT-TAB-SUB)
002160          TO RA-ACCT-TAB-NAME (RA-ACCT-TAB-SUB).
002170      MOVE RA-CII-TYPE (RA-ACCT-TAB-SUB)
002180          TO RA-ACCT-TAB-TYPE (RA-ACCT-TAB-SUB).
002190      MOVE RA-CII-SUBTYPE (RA-ACCT-TAB-SUB)
002200          TO RA-ACCT-TAB-SUBTYPE (RA-ACCT-TAB-SUB).
002210      MOVE RA-CII-ACTIVE (RA-ACCT-TAB-SUB)
002220          TO RA-ACCT-TAB-ACTIVE (RA-ACCT-TAB-SUB).
002230      MOVE +0 TO RA-BAL-DEBIT (RA-ACCT-TAB-SUB)
002240                 RA-BAL-CREDIT (RA-ACCT-TAB-SUB).
002250  1050-EXIT.
002260      EXIT.
002270*
002280*----------------------------------------------------------
002290*   LOOK UP WS-LOOKUP-CODE IN THE CHART TABLE.  SETS
002300*   RA-ACCT-FOUND-SW AND, WHEN FOUND, RA-ACCT-IDX.
002310*----------------------------------------------------------
002320  0200-LOOKUP-ACCOUNT.
002330      MOVE 'N' TO RA-ACCT-FOUND-SW.
002340      SET RA-ACCT-IDX TO 1.
002350      SEARCH RA-ACCT-TAB-ROW
002360          AT END
002370              MOVE 'N' TO RA-ACCT-FOUND-SW
002380          WHEN RA-ACCT-TAB-CODE (RA-ACCT-IDX) = WS-LOOKUP-CODE
002390              MOVE 'Y' TO RA-ACCT-FOUND-SW.
002400*
002410*----------------------------------------------------------
002420*   READ ONE RECORD FROM THE POSTED-JOURNAL FILE.  HEADER
002430*   RECORDS ARE JUST HELD (THEIR STATUS/DATE GATE WHETHER THE
002440*   LINE RECORDS THAT FOLLOW ARE ACCUMULATED); LINE RECORDS
002450*   ADD INTO THE OWNING ACCOUNT'S DEBIT/CREDIT ACCUMULATOR
002460*   WHEN THE CURRENT HEADER FALLS INSIDE THE PERIOD ASKED FOR.
002470*----------------------------------------------------------
002480  1100-READ-POSTED-JOURNAL.
002490      READ POST-JRNL-FILE AT END MOVE 1 TO EOF-SW.
002500      IF NOT RA-END-OF-INPUT
002510          IF POST-JRNL-REC (1:1) = 'H'
002520              MOVE POST-JRNL-REC TO RA-JE-HEADER-REC
002530              MOVE 'N' TO RA-INCLUDE-SW
002540              IF RA-ST-POSTED
002550                      AND RA-JE-TRANS-DATE NOT > WS-TO-DATE
002560                      AND (NOT WS-FROM-DATE-GIVEN
002570                      OR RA-JE-TRANS-DATE NOT < WS-FROM-DATE)
002580                  MOVE 'Y' TO RA-INCLUDE-SW
002590              END-IF
002600          ELSE
002610              IF RA-ACCT-IS-INCLUDED
002620                  MOVE POST-JRNL-REC TO RA-JE-LINE-REC
002630                  PERFORM 1300-ACCUMULATE-PERIOD-BAL
002640              END-IF
002650          END-IF
002660      END-IF.
002670  1100-EXIT.
002680      EXIT.
002690*
002700*----------------------------------------------------------
002710*   ADD ONE JOURNAL LINE'S DEBIT/CREDIT INTO ITS ACCOUNT'S
002720*   ACCUMULATOR ROW.
002730*----------------------------------------------------------
002740  1300-ACCUMULATE-PERIOD-BAL.
002750      MOVE RA-JL-ACCT-CODE TO WS-LOOKUP-CODE.
002760      PERFORM 0200-LOOKUP-ACCOUNT.
002770      IF RA-ACCT-WAS-FOUND
002780          ADD RA-JL-DEBIT  TO RA-BAL-DEBIT  (RA-ACCT-IDX)
002790          ADD RA-JL-CREDIT TO RA-BAL-CREDIT (RA-ACCT-IDX)
002800      END-IF.
002810*
002820*----------------------------------------------------------
002830*   TITLE LINE AND PERIOD LABEL, PER THE HOUSE P AND L
002840*   REPORT STYLE.
002850*----------------------------------------------------------
002860  1350-PRINT-PNL-HEADER.
002870      MOVE SPACES TO PNL-HEADER-LINE.
002880      MOVE 'PROFIT & LOSS STATEMENT' TO PHD-TEXT.
002890      WRITE PNL-RPT-REC FROM PNL-HEADER-LINE.
002900      MOVE WS-TO-DATE TO WS-PERIOD-WORK-DATE.
002910      STRING WS-PD-DD '-' WS-PD-MM '-' WS-PD-YYYY
002920          DELIMITED BY SIZE INTO WS-TO-DATE-TEXT.
002930      MOVE SPACES TO PNL-HEADER-LINE.
002940      IF WS-FROM-DATE-GIVEN
002950          MOVE WS-FROM-DATE TO WS-PERIOD-WORK-DATE
002960          STRING WS-PD-DD '-' WS-PD-MM '-' WS-PD-YYYY
002970              DELIMITED BY SIZE INTO WS-FROM-DATE-TEXT
002980          STRING 'For the period from ' WS-FROM-DATE-TEXT
002990              ' to ' WS-TO-DATE-TEXT
003000              DELIMITED BY SIZE INTO PHD-TEXT
003010      ELSE
003020          STRING 'For the period up to ' WS-TO-DATE-TEXT
003030              DELIMITED BY SIZE INTO PHD-TEXT
003040      END-IF.
003050      WRITE PNL-RPT-REC FROM PNL-HEADER-LINE.
003060*
003070*----------------------------------------------------------
003080*   INCOME SECTION - EACH ACTIVE INCOME ACCOUNT AT CREDIT
003090*   LESS DEBIT, NON-ZERO BALANCES ONLY, WITH A TOTAL LINE.
003100*----------------------------------------------------------
003110  1400-PRINT-INCOME-SECTION.
003120      MOVE +0 TO RA-PNL-TOT-INCOME.
003130      MOVE SPACES TO PNL-HEADER-LINE.
003140      MOVE 'INCOME' TO PHD-TEXT.
003150      WRITE PNL-RPT-REC FROM PNL-HEADER-LINE.
003160      SET RA-ACCT-IDX TO 1.
003170      PERFORM 1450-BUILD-INCOME-LINE THRU 1450-EXIT
003180          VARYING RA-ACCT-IDX FROM 1 BY 1
003190          UNTIL RA-ACCT-IDX > RA-ACCT-TAB-MAX.
003200      IF NOT RA-INCOME-PRINTED
003210          MOVE SPACES TO PNL-DETAIL-LINE
003220          MOVE 'No income recorded' TO PDL-PARTICULARS
003230          WRITE PNL-RPT-REC FROM PNL-DETAIL-LINE
003240      END-IF.
003250      MOVE SPACES TO PNL-DETAIL-LINE.
003260      MOVE 'Total Income' TO PDL-PARTICULARS.
003270      MOVE RA-PNL-TOT-INCOME TO PDL-AMOUNT.
003280      WRITE PNL-RPT-REC FROM PNL-DETAIL-LINE.
003290*
003300  1450-BUILD-INCOME-LINE.
003305      IF RA-ACCT-TAB-ACTIVE (RA-ACCT-IDX) = 'Y'
003310          IF RA-ACCT-TAB-TYPE (RA-ACCT-IDX) = 'income'
003320              COMPUTE RA-BAL-SIGNED =
003330                  RA-BAL-CREDIT (RA-ACCT-IDX)
003340                  - RA-BAL-DEBIT (RA-ACCT-IDX)
003350              IF RA-BAL-SIGNED NOT = 0
003360                  ADD RA-BAL-SIGNED TO RA-PNL-TOT-INCOME
003370                  MOVE 'Y' TO WS-INCOME-PRINTED-SW
003380                  MOVE SPACES TO PNL-DETAIL-LINE
003390                  STRING RA-ACCT-TAB-NAME (RA-ACCT-IDX) ' ('
003400                      RA-ACCT-TAB-CODE (RA-ACCT-IDX) ')'
003410                      DELIMITED BY SIZE INTO PDL-PARTICULARS
003420                  MOVE RA-BAL-SIGNED TO PDL-AMOUNT
003430                  WRITE PNL-RPT-REC FROM PNL-DETAIL-LINE
003440              END-IF
003445          END-IF
003450      END-IF.
003460  1450-EXIT.
003470      EXIT.
003480*
003490*----------------------------------------------------------
003500*   EXPENSE SECTION - EACH ACTIVE EXPENSE ACCOUNT AT DEBIT
003510*   LESS CREDIT, NON-ZERO BALANCES ONLY, WITH A TOTAL LINE.
003520*----------------------------------------------------------
003530  1500-PRINT-EXPENSE-SECTION.
003540      MOVE +0 TO RA-PNL-TOT-EXPENSE.
003550      MOVE SPACES TO PNL-HEADER-LINE.
003560      MOVE 'EXPENSES' TO PHD-TEXT.
003570      WRITE PNL-RPT-REC FROM PNL-HEADER-LINE.
003580      SET RA-ACCT-IDX TO 1.
003590      PERFORM 1550-BUILD-EXPENSE-LINE THRU 1550-EXIT
003600          VARYING RA-ACCT-IDX FROM 1 BY 1
003610          UNTIL RA-ACCT-IDX > RA-ACCT-TAB-MAX.
003620      IF NOT RA-EXPENSE-PRINTED
003630          MOVE SPACES TO PNL-DETAIL-LINE
003640          MOVE '-' TO PDL-PARTICULARS
003650          WRITE PNL-RPT-REC FROM PNL-DETAIL-LINE
003660      END-IF.
003670      MOVE SPACES TO PNL-DETAIL-LINE.
003680      MOVE 'Total Expenses' TO PDL-PARTICULARS.
003690      MOVE RA-PNL-TOT-EXPENSE TO PDL-AMOUNT.
003700      WRITE PNL-RPT-REC FROM PNL-DETAIL-LINE.
003710*
003720  1550-BUILD-EXPENSE-LINE.
003725      IF RA-ACCT-TAB-ACTIVE (RA-ACCT-IDX) = 'Y'
003730          IF RA-ACCT-TAB-TYPE (RA-ACCT-IDX) = 'expense'
003740              COMPUTE RA-BAL-SIGNED =
003750                  RA-BAL-DEBIT (RA-ACCT-IDX)
003760                  - RA-BAL-CREDIT (RA-ACCT-IDX)
003770              IF RA-BAL-SIGNED NOT = 0
003780                  ADD RA-BAL-SIGNED TO RA-PNL-TOT-EXPENSE
003790                  MOVE 'Y' TO WS-EXPENSE-PRINTED-SW
003800                  MOVE SPACES TO PNL-DETAIL-LINE
003810                  STRING RA-ACCT-TAB-NAME (RA-ACCT-IDX) ' ('
003820                      RA-ACCT-TAB-CODE (RA-ACCT-IDX) ')'
003830                      DELIMITED BY SIZE INTO PDL-PARTICULARS
003840                  MOVE RA-BAL-SIGNED TO PDL-AMOUNT
003850                  WRITE PNL-RPT-REC FROM PNL-DETAIL-LINE
003860              END-IF
003865          END-IF
003870      END-IF.
003880  1550-EXIT.
003890      EXIT.
003900*
003910*----------------------------------------------------------
003920*   NET RESULT - TOTAL INCOME LESS TOTAL EXPENSES.  SHOWN AS
003930*   NET PROFIT OR NET LOSS WITH THE ABSOLUTE AMOUNT (SEE
003940*   CHG-0359).
003950*----------------------------------------------------------
003960  1600-PRINT-NET-RESULT.
003970      COMPUTE RA-PNL-NET =
003980          RA-PNL-TOT-INCOME - RA-PNL-TOT-EXPENSE.
003990      MOVE SPACES TO PNL-DETAIL-LINE.
004000      IF RA-PNL-NET NOT < 0
004010          MOVE 'NET PROFIT' TO PDL-PARTICULARS
004020          MOVE RA-PNL-NET TO PDL-AMOUNT
004030      ELSE
004040          MOVE 'NET LOSS' TO PDL-PARTICULARS
004050          COMPUTE PDL-AMOUNT = 0 - RA-PNL-NET
004060      END-IF.
004070      WRITE PNL-RPT-REC FROM PNL-DETAIL-LINE.
004080*
004090  9000-END-RTN.
004100      DISPLAY '* * * E N D   R A P N L 0 0 0 * * *'
004110          UPON CRT AT 0101.
004120      CLOSE POST-JRNL-FILE.
004130      CLOSE PNL-RPT-FILE.
004140      STOP RUN.
