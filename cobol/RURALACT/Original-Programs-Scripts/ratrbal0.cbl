000100*****************************************************************
000110*                                                              *
000120*   RATRBAL0 - TRIAL BALANCE REPORT FOR THE RURAL C AND F       *
000130*   LEDGER SYSTEM.  READS THE POSTED-JOURNAL FILE, AGGREGATES   *
000140*   EACH ACTIVE ACCOUNT'S SIGNED BALANCE AS OF A GIVEN DATE,    *
000150*   AND PRINTS A SECTIONED TRIAL BALANCE (ASSETS, LIABILITIES,  *
000160*   EQUITY, INCOME, EXPENSES) WITH A BALANCED/NOT-BALANCED       *
000170*   TRAILER.                                                     *
000180*                                                               *
000190*   RUN WITH:  RATRBAL0  <RUN-ID>  <AS-OF-DATE YYYYMMDD>         *
000200*                                                               *
000210*   CHANGE LOG.                                                 *
000220*   19-JUN-91  RKS  CHG-0201   ORIGINAL TRIAL BALANCE PROGRAM,  *
000230*                   CASH/BANK AND COMMISSION ACCOUNTS ONLY.      *
000240*   03-JAN-94  SDV  CHG-0234   ADDED EQUITY SECTION FOR OWNERS   *
000250*                   CAPITAL/DRAWINGS ACCOUNTS.                   *
000260*   27-SEP-98  MPA  Y2K-0302   Y2K REVIEW - AS-OF-DATE PARM IS   *
000270*                   ALREADY AN 8-DIGIT YYYYMMDD FIELD, NO       *
000280*                   CHANGE REQUIRED.  SIGNED OFF.                *
000290*   11-DEC-01  SDV  CHG-0358   ADDED RA-TB-SECTION SO A NEW     *
000300*                   SECTION HEADING PRINTS WHEN THE ACCOUNT      *
000310*                   TYPE CHANGES INSTEAD OF ONE FLAT LIST.      *
000320*   15-JUL-17  RKS  CHG-0411   GST ROLLOUT - L001/L002 TAX       *
000330*                   PAYABLE ACCOUNTS NOW FLOW THROUGH           *
000340*                   AUTOMATICALLY (WHOLE CHART IS WALKED).       *
000350*   19-FEB-18  RKS  CHG-0422   CHART LOAD TABLE NOW COPIED FROM  *
000360*                   RACOACT INSTEAD OF BEING TYPED IN HERE.     *
000370*****************************************************************
000380  IDENTIFICATION DIVISION.
000390  PROGRAM-ID.     RATRBAL0.
000400  AUTHOR.         S D VERMA.
000410  INSTALLATION.   SHREE BALAJI C AND F AGENCY - JAIPUR.
000420  DATE-WRITTEN.   19-JUN-1991.
000430  DATE-COMPILED.  19-FEB-2018.
000440  SECURITY.       COMPANY CONFIDENTIAL - ACCOUNTS DEPT ONLY.
000450*
000460  ENVIRONMENT DIVISION.
000470*
000480  CONFIGURATION SECTION.
000490  SPECIAL-NAMES.
000500      CONSOLE IS CRT
000510      CLASS  NUMERIC-SIGN   FOR '+' '-'.
000520*
000530  INPUT-OUTPUT SECTION.
000540  FILE-CONTROL.
000550*    VALIDATED, NUMBERED, POSTED VOUCHERS - INPUT TO EVERY
000560*    STATEMENT PROGRAM.
000570      SELECT POST-JRNL-FILE ASSIGN TO DYNAMIC POST-JRNL-PATH
000580             ORGANIZATION IS LINE SEQUENTIAL.
000590*    TRIAL BALANCE PRINT FILE.
000600      SELECT TB-RPT-FILE    ASSIGN TO DYNAMIC TB-RPT-PATH
000610             ORGANIZATION IS LINE SEQUENTIAL.
000620*
000630  DATA DIVISION.
000640*
000650  FILE SECTION.
000660*
000670  FD  POST-JRNL-FILE
000680      LABEL RECORDS ARE STANDARD
000690      RECORD CONTAINS 200 CHARACTERS
000700      DATA RECORD IS POST-JRNL-REC.
000710  01  POST-JRNL-REC                PIC X(200).
000720*
000730  FD  TB-RPT-FILE
000740      LABEL RECORDS ARE STANDARD
000750      RECORD CONTAINS 132 CHARACTERS
000760      DATA RECORD IS TB-RPT-REC.
000770  01  TB-RPT-REC                   PIC X(132).
000780*
000790  WORKING-STORAGE SECTION.
000800*
000810  COPY RACOACT.
000820  COPY RACOJEH.
000830  COPY RACOJEL.
000840  COPY RACOTRB.
000850*
000860*----------------------------------------------------------
000870*   RUN PARAMETERS AND FILE PATHS.
000880*----------------------------------------------------------
000890  01  WS-COMMAND-LINE-AREA.
000900      05  WS-COMMAND-LINE             PIC X(80).
000910      05  FILLER                      PIC X(08).
000920  01  WS-COMMAND-LINE-R REDEFINES WS-COMMAND-LINE-AREA.
000930      05  WS-CL-RUN-ID                PIC X(08).
000940      05  FILLER                      PIC X(80).
000950  01  WS-RUN-PARMS.
000960      05  WS-RUN-ID                   PIC X(08).
000970      05  WS-AS-OF-DATE               PIC 9(08).
000980      05  FILLER                      PIC X(04).
000990  01  WS-FILE-PATHS.
001000      05  POST-JRNL-PATH              PIC X(60).
001010      05  TB-RPT-PATH                 PIC X(60).
001020      05  FILLER                      PIC X(12).
001030*
001040*----------------------------------------------------------
001050*   SWITCHES.
001060*----------------------------------------------------------
001070  01  RA-SWITCHES.
001080      05  EOF-SW                      PIC 9(01) COMP VALUE 0.
001090          88  RA-END-OF-INPUT             VALUE 1.
001100      05  RA-INCLUDE-SW               PIC X(01) VALUE 'N'.
001110          88  RA-ACCT-IS-INCLUDED         VALUE 'Y'.
001120      05  FILLER                      PIC X(05).
001130*
001140*----------------------------------------------------------
001150*   PER-ACCOUNT DEBIT/CREDIT ACCUMULATORS, ONE ROW PER CHART
001160*   TABLE ROW (SAME SUBSCRIPT AS RA-ACCT-TAB-ROW).
001170*----------------------------------------------------------
001180  01  RA-BAL-ACCUM-TAB.
001190      05  RA-BAL-ROW OCCURS 15 TIMES.
001200          10  RA-BAL-DEBIT            PIC S9(13)V99 COMP-3
001210                                             VALUE +0.
001220          10  RA-BAL-CREDIT           PIC S9(13)V99 COMP-3
001230                                             VALUE +0.
001240  01  RA-BAL-WORK.
001250      05  RA-BAL-SIGNED           PIC S9(13)V99 COMP-3 VALUE +0.
001260      05  RA-TB-GRAND-DEBIT       PIC S9(13)V99 COMP-3 VALUE +0.
001270      05  RA-TB-GRAND-CREDIT      PIC S9(13)V99 COMP-3 VALUE +0.
001280      05  RA-TB-DIFF              PIC S9(13)V99 COMP-3 VALUE +0.
001290      05  WS-LOOKUP-CODE              PIC X(10) VALUE SPACES.
001300      05  WS-CUR-SECTION              PIC X(11) VALUE SPACES.
001310      05  FILLER                      PIC X(06).
001320  01  WS-AS-OF-DATE-R REDEFINES WS-AS-OF-DATE.
001330      05  WS-AOD-YYYY                 PIC 9(04).
001340      05  WS-AOD-MM                   PIC 9(02).
001350      05  WS-AOD-DD                   PIC 9(02).
001360*
001370*----------------------------------------------------------
001380*   NUMERIC-EDITED OVERLAY OF THE PRINT BUFFER FOR THE TRIAL
001390*   BALANCE DETAIL LINE.  A ZERO COLUMN IS BLANKED AND A
001400*   SINGLE DASH DROPPED IN OVER THE UNITS DIGIT PER THE HOUSE
001410*   REPORT STYLE (SEE 1450-PRINT-TB-DETAIL).
001420*----------------------------------------------------------
001430  01  TB-DETAIL-LINE REDEFINES TB-RPT-REC.
001440      05  TBD-CODE                    PIC X(10).
001450      05  FILLER                      PIC X(02).
001460      05  TBD-NAME                    PIC X(40).
001470      05  FILLER                      PIC X(02).
001480      05  TBD-DEBIT                   PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
001490      05  FILLER                      PIC X(02).
001500      05  TBD-CREDIT                  PIC ZZZ,ZZZ,ZZZ,ZZ9.99.
001510      05  FILLER                      PIC X(40).
001520  PROCEDURE DIVISION.
001530*
001540  1000-MAIN-LINE.
001550      PERFORM 0010-INITIALIZE.
001560      PERFORM 1000-LOAD-CHART-TABLE.
001570      PERFORM 1100-READ-POSTED-JOURNAL THRU 1100-EXIT
001580          UNTIL RA-END-OF-INPUT.
001590      PERFORM 1500-PRINT-TRIAL-BALANCE.
001600      PERFORM 1600-PRINT-TB-TRAILER.
001610      PERFORM 9000-END-RTN.
001620*
001630  0010-INITIALIZE.
001640      DISPLAY SPACES UPON CRT.
001650      ACCEPT WS-COMMAND-LINE FROM COMMAND-LINE.
001660      UNSTRING WS-COMMAND-LINE DELIMITED BY ' '
001670          INTO WS-RUN-ID WS-AS-OF-DATE.
001680      IF WS-RUN-ID = SPACES OR WS-AS-OF-DATE = 0
001690          DISPLAY '!!!! ENTER RUN-ID AND AS-OF-DATE (YYYYMMDD)'
001700              UPON CRT AT 2301
001710          STOP RUN.
001720      DISPLAY '* * * B E G I N   R A T R B A L 0 * * *'
001730          UPON CRT AT 0101.
001740      STRING 'POSTJRNL' WS-RUN-ID '.DAT' DELIMITED BY SIZE
001750          INTO POST-JRNL-PATH.
001760      STRING 'TRIALBAL' WS-RUN-ID '.DAT' DELIMITED BY SIZE
001770          INTO TB-RPT-PATH.
001780      OPEN INPUT  POST-JRNL-FILE.
001790      OPEN OUTPUT TB-RPT-FILE.
001800*
001810*----------------------------------------------------------
001820*   LOAD THE 15-ROW CHART OF ACCOUNTS TABLE FROM THE VALUE
001830*   CLAUSES IN COPY RACOACT AND ZERO THE BALANCE ACCUMULATORS.
001840*----------------------------------------------------------
001850  1000-LOAD-CHART-TABLE.
001860      MOVE 0 TO RA-ACCT-TAB-SUB.
001870      PERFORM 1050-LOAD-ONE-ACCT THRU 1050-EXIT
001880          RA-ACCT-TAB-MAX TIMES.
001890*
001900  1050-LOAD-ONE-ACCT.
001910      ADD 1 TO RA-ACCT-TAB-SUB.
001920      MOVE RA-CII-CODE (RA-ACCT-TAB-SUB)
001930          TO RA-ACCT-TAB-CODE (RA-ACCT-TAB-SUB).
001940      MOVE RA-CII-NAME (RA-ACCT-TAB-SUB)
001950          TO RA-ACCT-TAB-NAME (RA-ACCT-TAB-SUB).
001960      MOVE RA-CII-TYPE (RA-ACCT-TAB-SUB)
001970          TO RA-ACCT-TAB-TYPE (RA-ACCT-TAB-SUB).
001980      MOVE RA-CII-SUBTYPE (RA-ACCT-TAB-SUB)
001990          TO RA-ACCT-TAB-SUBTYPE (RA-ACCT-TAB-SUB).
002000      MOVE RA-CII-ACTIVE (RA-ACCT-TAB-SUB)
002010          TO RA-ACCT-TAB-ACTIVE (RA-ACCT-TAB-SUB).
002020      MOVE +0 TO RA-BAL-DEBIT (RA-ACCT-TAB-SUB)
002030                 RA-BAL-CREDIT (RA-ACCT-TAB-SUB).
002040  1050-EXIT.
002050      EXIT.
002060*
002070*----------------------------------------------------------
002080*   LOOK UP WS-LOOKUP-CODE IN THE CHART TABLE.  SETS
002090*   RA-ACCT-FOUND-SW AND, WHEN FOUND, RA-ACCT-IDX.
002100*----------------------------------------------------------
002110  0200-LOOKUP-ACCOUNT.
002120      MOVE 'N' TO RA-ACCT-FOUND-SW.
002130      SET RA-ACCT-IDX TO 1.
002140      SEARCH RA-ACCT-TAB-ROW
002150          AT END
002160              MOVE 'N' TO RA-ACCT-FOUND-SW
002170          WHEN RA-ACCT-TAB-CODE (RA-ACCT-IDX) = WS-LOOKUP-CODE
002180              MOVE 'Y' TO RA-ACCT-FOUND-SW.
002190*
002200*----------------------------------------------------------
002210*   READ ONE RECORD FROM THE POSTED-JOURNAL FILE.  HEADER
002220*   RECORDS ARE JUST HELD (THEIR STATUS/DATE GATE WHETHER THE
002230*   LINE RECORDS THAT FOLLOW ARE ACCUMULATED); LINE RECORDS
002240*   ADD INTO THE OWNING ACCOUNT'S DEBIT/CREDIT ACCUMULATOR
002250*   WHEN THE CURRENT HEADER PASSES THE AS-OF-DATE FILTER.
002260*----------------------------------------------------------
002270  1100-READ-POSTED-JOURNAL.
002280      READ POST-JRNL-FILE AT END MOVE 1 TO EOF-SW.
002290      IF NOT RA-END-OF-INPUT
002300          IF POST-JRNL-REC (1:1) = 'H'
002310              MOVE POST-JRNL-REC TO RA-JE-HEADER-REC
002320              MOVE 'N' TO RA-INCLUDE-SW
002330              IF RA-ST-POSTED
002340                      AND RA-JE-TRANS-DATE NOT > WS-AS-OF-DATE
002350                  MOVE 'Y' TO RA-INCLUDE-SW
002360              END-IF
002370          ELSE
002380              IF RA-ACCT-IS-INCLUDED
002390                  MOVE POST-JRNL-REC TO RA-JE-LINE-REC
002400                  PERFORM 1200-ACCUMULATE-ACCOUNT-BAL
002410              END-IF
002420          END-IF
002430      END-IF.
002440  1100-EXIT.
002450      EXIT.
002460*
002470*----------------------------------------------------------
002480*   ADD ONE JOURNAL LINE'S DEBIT/CREDIT INTO ITS ACCOUNT'S
002490*   ACCUMULATOR ROW.
002500*----------------------------------------------------------
002510  1200-ACCUMULATE-ACCOUNT-BAL.
002520      MOVE RA-JL-ACCT-CODE TO WS-LOOKUP-CODE.
002530      PERFORM 0200-LOOKUP-ACCOUNT.
002540      IF RA-ACCT-WAS-FOUND
002550          ADD RA-JL-DEBIT  TO RA-BAL-DEBIT  (RA-ACCT-IDX)
002560          ADD RA-JL-CREDIT TO RA-BAL-CREDIT (RA-ACCT-IDX)
002570      END-IF.
002580*
002590*----------------------------------------------------------
002600*   WALK THE CHART IN PRESENTATION ORDER, BUILD AND PRINT ONE
002610*   TRIAL-BALANCE LINE PER INCLUDED ACTIVE ACCOUNT.
002620*----------------------------------------------------------
002630  1500-PRINT-TRIAL-BALANCE.
002640      MOVE SPACES TO TB-RPT-REC.
002650      STRING 'TRIAL BALANCE' DELIMITED BY SIZE INTO TB-RPT-REC.
002660      WRITE TB-RPT-REC.
002670      MOVE SPACES TO TB-RPT-REC.
002680      STRING 'AS OF: ' WS-AOD-DD '-' WS-AOD-MM '-' WS-AOD-YYYY
002690          DELIMITED BY SIZE INTO TB-RPT-REC.
002700      WRITE TB-RPT-REC.
002710      MOVE SPACES TO WS-CUR-SECTION.
002720      SET RA-ACCT-IDX TO 1.
002730      PERFORM 1400-BUILD-TB-LINE THRU 1400-EXIT
002740          VARYING RA-ACCT-IDX FROM 1 BY 1
002750          UNTIL RA-ACCT-IDX > RA-ACCT-TAB-MAX.
002760      MOVE SPACES TO TB-RPT-REC.
002770      WRITE TB-RPT-REC.
002780      MOVE SPACES TO TB-RPT-REC.
002790      MOVE 'TOTAL' TO TBD-NAME.
002800      MOVE RA-TB-GRAND-DEBIT TO TBD-DEBIT.
002810      MOVE RA-TB-GRAND-CREDIT TO TBD-CREDIT.
002820      WRITE TB-RPT-REC.
002830*
002840*----------------------------------------------------------
002850*   DECIDE WHETHER THIS ACCOUNT IS INCLUDED, COMPUTE ITS
002860*   SIGNED BALANCE, DROP A NEW SECTION HEADING WHEN THE TYPE
002870*   CHANGES, AND PRINT THE DETAIL LINE.
002880*----------------------------------------------------------
002890  1400-BUILD-TB-LINE.
002900      IF RA-ACCT-TAB-ACTIVE (RA-ACCT-IDX) = 'Y'
002910          IF RA-ACCT-TAB-TYPE (RA-ACCT-IDX) = 'asset'
002920                  OR RA-ACCT-TAB-TYPE (RA-ACCT-IDX) = 'expense'
002930              COMPUTE RA-BAL-SIGNED = RA-BAL-DEBIT (RA-ACCT-IDX)
002940                  - RA-BAL-CREDIT (RA-ACCT-IDX)
002950          ELSE
002960              COMPUTE RA-BAL-SIGNED = RA-BAL-CREDIT (RA-ACCT-IDX)
002970                  - RA-BAL-DEBIT (RA-ACCT-IDX)
002980          END-IF
002990          IF RA-BAL-SIGNED NOT = 0
003000                  OR RA-ACCT-TAB-TYPE (RA-ACCT-IDX) = 'expense'
003010              PERFORM 1450-CHECK-SECTION-BREAK
003020              MOVE RA-ACCT-TAB-CODE (RA-ACCT-IDX)
003030                  TO RA-TB-ACCT-CODE
003040              MOVE RA-ACCT-TAB-NAME (RA-ACCT-IDX)
003050                  TO RA-TB-ACCT-NAME
003060              IF RA-BAL-SIGNED >= 0
003070                  MOVE RA-BAL-SIGNED TO RA-TB-DEBIT-BAL
003080                  MOVE +0            TO RA-TB-CREDIT-BAL
003090                  ADD RA-BAL-SIGNED  TO RA-TB-GRAND-DEBIT
003100              ELSE
003110                  COMPUTE RA-TB-CREDIT-BAL = 0 - RA-BAL-SIGNED
003120                  MOVE +0            TO RA-TB-DEBIT-BAL
003130                  ADD RA-TB-CREDIT-BAL TO RA-TB-GRAND-CREDIT
003140              END-IF
003150              PERFORM 1450-PRINT-TB-DETAIL
003160          END-IF
003170      END-IF.
003180  1400-EXIT.
003190      EXIT.
003200*
003210*----------------------------------------------------------
003220*   PRINT A NEW SECTION HEADING (ASSETS/LIABILITIES/EQUITY/
003230*   INCOME/EXPENSES) THE FIRST TIME AN INCLUDED ACCOUNT OF
003240*   THAT TYPE IS SEEN.
003250*----------------------------------------------------------
003260  1450-CHECK-SECTION-BREAK.
003270      MOVE SPACES TO RA-TB-SECTION.
003280      IF RA-ACCT-TAB-TYPE (RA-ACCT-IDX) = 'asset'
003290          MOVE 'ASSETS' TO RA-TB-SECTION
003300      ELSE
003310          IF RA-ACCT-TAB-TYPE (RA-ACCT-IDX) = 'liability'
003320              MOVE 'LIABILITIES' TO RA-TB-SECTION
003330          ELSE
003340              IF RA-ACCT-TAB-TYPE (RA-ACCT-IDX) = 'equity'
003350                  MOVE 'EQUITY' TO RA-TB-SECTION
003360              ELSE
003370                  IF RA-ACCT-TAB-TYPE (RA-ACCT-IDX) = 'income'
003380                      MOVE 'INCOME' TO RA-TB-SECTION
003390                  ELSE
003400                      MOVE 'EXPENSES' TO RA-TB-SECTION
003410                  END-IF
003420              END-IF
003430          END-IF
003440      END-IF.
003450      IF RA-TB-SECTION NOT = WS-CUR-SECTION
003460          MOVE RA-TB-SECTION TO WS-CUR-SECTION
003470          MOVE SPACES TO TB-RPT-REC
003480          STRING RA-TB-SECTION DELIMITED BY SIZE INTO TB-RPT-REC
003490          WRITE TB-RPT-REC
003500      END-IF.
003510*
003520*----------------------------------------------------------
003530*   FORMAT AND WRITE ONE TRIAL-BALANCE DETAIL LINE.  A ZERO
003540*   COLUMN VALUE PRINTS AS A DASH PER THE HOUSE REPORT STYLE.
003550*----------------------------------------------------------
003560  1450-PRINT-TB-DETAIL.
003570      MOVE SPACES TO TB-RPT-REC.
003580      MOVE RA-TB-ACCT-CODE TO TBD-CODE.
003590      MOVE RA-TB-ACCT-NAME TO TBD-NAME.
003600      IF RA-TB-DEBIT-BAL = 0
003610          MOVE '-' TO TBD-DEBIT (15:1)
003620      ELSE
003630          MOVE RA-TB-DEBIT-BAL TO TBD-DEBIT
003640      END-IF.
003650      IF RA-TB-CREDIT-BAL = 0
003660          MOVE '-' TO TBD-CREDIT (15:1)
003670      ELSE
003680          MOVE RA-TB-CREDIT-BAL TO TBD-CREDIT
003690      END-IF.
003700      WRITE TB-RPT-REC.
003710*
003720*----------------------------------------------------------
003730*   BALANCED/NOT-BALANCED VERDICT.  TOLERANCE IS 0.01.
003740*----------------------------------------------------------
003750  1600-PRINT-TB-TRAILER.
003760      COMPUTE RA-TB-DIFF = RA-TB-GRAND-DEBIT - RA-TB-GRAND-CREDIT.
003770      MOVE SPACES TO TB-RPT-REC.
003780      IF (RA-TB-DIFF < 0.01) AND (RA-TB-DIFF > -0.01)
003790          STRING 'TRIAL BALANCE IS BALANCED - TOTAL = '
003800                 RA-TB-GRAND-DEBIT   DELIMITED BY SIZE
003810              INTO TB-RPT-REC
003820      ELSE
003830          STRING 'TRIAL BALANCE NOT BALANCED - DIFFERENCE = '
003840                 RA-TB-DIFF          DELIMITED BY SIZE
003850              INTO TB-RPT-REC
003860      END-IF.
003870      WRITE TB-RPT-REC.
003880*
003890  9000-END-RTN.
003900      DISPLAY 'RATRBAL0 RUN COMPLETE FOR RUN-ID '
003910          UPON CRT AT 2001.
003920      DISPLAY WS-RUN-ID              UPON CRT AT 2034.
003930      CLOSE POST-JRNL-FILE.
003940      CLOSE TB-RPT-FILE.
003950      STOP RUN.
